000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMINTRP.
000120 AUTHOR. R TORRES.
000130 INSTALLATION. GCIA DE SISTEMAS - BANCO KC02787.
000140 DATE-WRITTEN. 14/03/1989.
000150 DATE-COMPILED.
000160 SECURITY.  USO INTERNO - AREA DE ANALISIS CUANTITATIVO.
000170*****************************************************************
000180*    RUTINA  -  PGMINTRP                                       *
000190*    INTERPOLACION LINEAL SOBRE UNA TABLA DE PUNTOS (X,Y)      *
000200*                                                               *
000210*    RECIBE POR LINKAGE UN VALOR DE X BUSCADO, LA CANTIDAD DE  *
000220*    PUNTOS CARGADOS EN LA TABLA Y LAS TABLAS PARALELAS DE X E *
000230*    Y DE LA FUNCION IDEAL (O DE ENTRENAMIENTO) CONTRA LA QUE  *
000240*    SE QUIERE COMPARAR.  DEVUELVE EN LK-Y-RESULTADO EL VALOR  *
000250*    DE Y INTERPOLADO.                                         *
000260*                                                               *
000270*    SI EL X BUSCADO QUEDA POR DEBAJO DEL PRIMER PUNTO DE LA   *
000280*    TABLA SE DEVUELVE EL PRIMER Y (NO SE EXTRAPOLA).  SI QUEDA*
000290*    POR ENCIMA DEL ULTIMO PUNTO SE DEVUELVE EL ULTIMO Y.      *
000300*    ENTRE DOS PUNTOS CONSECUTIVOS SE INTERPOLA EN FORMA RECTA.*
000310*                                                               *
000320*    ES LLAMADA EN FORMA DINAMICA DESDE PGMIFSEL, TANTO EN LA  *
000330*    PASADA DE SELECCION DE FUNCION COMO EN LA DE ASIGNACION   *
000340*    DE PUNTOS DE PRUEBA (MISMA RUTINA PARA AMBAS PASADAS).    *
000350*****************************************************************
000360*    HISTORIAL DE MODIFICACIONES                               *
000370*    ------------------------------------------------------    *
000380*    14/03/1989  RT  0000  ALTA INICIAL DE LA RUTINA.          *  RT1989  
000390*    22/08/1990  RT  0041  SE ACLARA REGLA DE CLAMP EN BORDES. *  RT1990  
000400*    09/11/1992  MLG 0077  REVISION DE TIPOS COMP-3 EN TABLAS. *  MLG1992 
000410*    19/05/1994  MLG 0103  SE AGREGA CHEQUEO DE PENDIENTE CERO.*  MLG1994 
000420*    03/02/1996  JCF 0118  ESTANDARIZACION DE NOMBRES DE PARRA-*  JCF1996 
000430*                          FOS SEGUN NORMA DE AREA.             *
000440*    27/01/1999  JCF 0164  REVISION GENERAL POR AMPLIACION DEL *  JCF1999 
000450*                          RANGO DE FECHAS (Y2K) - SIN CAMBIOS *
000460*                          FUNCIONALES EN ESTA RUTINA.          *
000470*    11/09/2001  SAQ 0201  SE AMPLIA TABLA A 500 PUNTOS PARA   *  SAQ2001 
000480*                          SOPORTAR LAS NUEVAS GRILLAS DEL     *
000490*                          MODELO DE FUNCIONES IDEALES.        *
000500*    30/06/2004  SAQ 0229  LIMPIEZA DE COMENTARIOS Y AJUSTE DE *  SAQ2004 
000510*                          BANNER DE HISTORIAL.                *
000520*    14/02/2007  DHR 0255  SE AGREGAN ECHOS DE DIAGNOSTICO DE  *  DHR2007 
000530*                          PARAMETROS Y DE TRAMO PARA TRAZA EN *
000540*                          CASO DE PENDIENTE CERO O VALORES    *
000550*                          FUERA DE RANGO.                     *
000560*****************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610
000620*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000630 DATA DIVISION.
000640 FILE SECTION.
000650
000660 WORKING-STORAGE SECTION.
000670*=======================*
000680
000690 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000700
000710*-----------------------------------------------------------------
000720*    GLOSARIO DE PREFIJOS DE CAMPO USADOS EN ESTA RUTINA
000730*-----------------------------------------------------------------
000740*    WS-  VARIABLES DE TRABAJO PROPIAS DE LA RUTINA
000750*    LK-  AREA DE COMUNICACION CON EL PROGRAMA LLAMADOR (PGMIFSEL)
000760*-----------------------------------------------------------------
000770*----------- INDICES Y CONTADORES ------------------------------
000780*    WS-IX - SUBINDICE DEL PUNTO INICIAL DEL TRAMO LOCALIZADO;
000790*    SE REUTILIZA ENTRE 2100-BUSCAR-TRAMO-I Y 2200-INTERPOLAR-I.
000800 77  WS-IX                PIC S9(4) COMP      VALUE ZERO.
000810
000820*----------- VARIABLES DE CALCULO -------------------------------
000830*    WS-DELTA-X/Y - INCREMENTO DE ABSCISA Y ORDENADA ENTRE LOS
000840*    DOS PUNTOS DEL TRAMO LOCALIZADO; BASE DE LA PENDIENTE DE LA
000850*    RECTA DE INTERPOLACION (REGLA R2).
000860 01  WS-DELTAS-CALCULO.
000870     03  WS-DELTA-X           PIC S9(4)V9(8) COMP-3 VALUE ZERO.
000880     03  WS-DELTA-Y           PIC S9(4)V9(8) COMP-3 VALUE ZERO.
000890     03  FILLER               PIC X VALUE SPACE.
000900
000910*    VISTA ALFA DE LOS DELTAS, PARA ECO EN TRAZA DE DIAGNOSTICO
000920 01  WS-DELTAS-ALFA REDEFINES WS-DELTAS-CALCULO.
000930     03  WS-DELTA-X-ALFA      PIC X(07).
000940     03  WS-DELTA-Y-ALFA      PIC X(07).
000950     03  FILLER               PIC X VALUE SPACE.
000960
000970*----------- ECO DE PARAMETROS RECIBIDOS POR LINKAGE ------------
000980*    SE GUARDA UNA COPIA DEL X BUSCADO Y DE LA CANTIDAD DE PUNTOS
000990*    RECIBIDOS, SOLO PARA PODER MOSTRARLOS EN EL DISPLAY DE
001000*    DIAGNOSTICO DE 1000-INICIO-I SI LA TABLA VINIERA VACIA.
001010 01  WS-PARAM-ECO.
001020     03  WS-X-BUSCADO-ECO     PIC S9(4)V9(4) COMP-3 VALUE ZERO.
001030     03  WS-CANT-PUNTOS-ECO   PIC S9(4) COMP      VALUE ZERO.
001040     03  FILLER               PIC X VALUE SPACE.
001050
001060*    VISTA ALFA DEL ECO DE PARAMETROS, PARA DISPLAY DE TRAZA
001070 01  WS-PARAM-ECO-ALFA REDEFINES WS-PARAM-ECO.
001080     03  WS-X-BUSCADO-ALFA    PIC X(05).
001090     03  WS-CANT-PUNTOS-ALFA  PIC X(02).
001100     03  FILLER               PIC X VALUE SPACE.
001110
001120*----------- VALORES DEL TRAMO LOCALIZADO ------------------------
001130*    WS-TRAMO-X/Y-INI/FIN - COORDENADAS DE LOS DOS PUNTOS QUE
001140*    ENCIERRAN AL X BUSCADO, COPIADOS APARTE DE LA TABLA ANTES DE
001150*    CALCULAR LA PENDIENTE (VER NOTA DE CAMBIO MLG 0103 MAS ABAJO).
001160 01  WS-TRAMO-VALORES.
001170     03  WS-TRAMO-X-INI       PIC S9(4)V9(4) COMP-3 VALUE ZERO.
001180     03  WS-TRAMO-X-FIN       PIC S9(4)V9(4) COMP-3 VALUE ZERO.
001190     03  WS-TRAMO-Y-INI       PIC S9(4)V9(4) COMP-3 VALUE ZERO.
001200     03  WS-TRAMO-Y-FIN       PIC S9(4)V9(4) COMP-3 VALUE ZERO.
001210     03  FILLER               PIC X VALUE SPACE.
001220
001230*    VISTA ALFA DEL TRAMO, PARA ECO EN CASO DE PENDIENTE CERO
001240 01  WS-TRAMO-ALFA REDEFINES WS-TRAMO-VALORES.
001250     03  WS-TRAMO-IMAGEN      PIC X(20).
001260     03  FILLER               PIC X VALUE SPACE.
001270
001280 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001290
001300*----------------------------------------------------------------
001310 LINKAGE SECTION.
001320
001330*     COPY CPINTREC.
001340*****************************************************************
001350*    AREA DE COMUNICACION PARA INTERPOLACION LINEAL             *
001360*    COMPARTIDA CON EL PROGRAMA PRINCIPAL PGMIFSEL               *
001370*****************************************************************
001380*    LK-X-BUSCADO     - ABSCISA A INTERPOLAR, ARMADA POR EL
001390*                        LLAMADOR ANTES DE CADA CALL.
001400*    LK-CANT-PUNTOS   - CANTIDAD DE PUNTOS VALIDOS EN LK-TABLA-X/Y
001410*                        (PUEDE SER MENOR QUE LAS 500 POSICIONES).
001420*    LK-TABLA-X/Y     - TABLA PARALELA (X,Y) DE LA FUNCION IDEAL O
001430*                        DE LA SERIE DE ENTRENAMIENTO EN CURSO.
001440*    LK-Y-RESULTADO   - ORDENADA INTERPOLADA QUE ESTA RUTINA
001450*                        DEVUELVE AL LLAMADOR.
001460 01  LK-AREA-INTRP.
001470     03  LK-X-BUSCADO     PIC S9(4)V9(4) COMP-3.
001480     03  LK-CANT-PUNTOS   PIC S9(4) COMP.
001490     03  LK-TABLA-X OCCURS 500 TIMES
001500                          PIC S9(4)V9(4) COMP-3.
001510     03  LK-TABLA-Y OCCURS 500 TIMES
001520                          PIC S9(4)V9(4) COMP-3.
001530     03  LK-Y-RESULTADO   PIC S9(4)V9(4) COMP-3.
001540     03  FILLER           PIC X VALUE SPACE.
001550
001560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001570 PROCEDURE DIVISION USING LK-AREA-INTRP.
001580
001590 MAIN-PROGRAM-I.
001600
001610*    TRES ETAPAS: INICIALIZACION Y ECO DE PARAMETROS, CALCULO DEL
001620*    VALOR INTERPOLADO Y CIERRE.  LA RUTINA NO ABRE NI CIERRA
001630*    ARCHIVOS - TODO SU TRABAJO ES SOBRE EL AREA DE LINKAGE.
001640     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
001650     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
001660     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001670
001680 MAIN-PROGRAM-F. GOBACK.
001690
001700
001710*-----------------------------------------------------------------
001720*    INICIALIZACION DE LA PASADA Y ECO DE LOS PARAMETROS RECIBIDOS
001730*    POR LINKAGE (PARA PODER DIAGNOSTICAR UNA TABLA VACIA).
001740*    14/02/2007 DHR 0255 - SE AGREGA ECO DE PARAMETROS RECIBIDOS  DHR2007 
001750*-----------------------------------------------------------------
001760 1000-INICIO-I.
001770
001780*    WS-IX ARRANCA EN 1 PORQUE 2100-BUSCAR-TRAMO-I LO USA COMO
001790*    SUBINDICE DEL PRIMER PUNTO DEL TRAMO A LOCALIZAR.
001800     MOVE ZEROS TO RETURN-CODE.
001810     MOVE ZERO  TO LK-Y-RESULTADO.
001820     MOVE 1     TO WS-IX.
001830     MOVE LK-X-BUSCADO   TO WS-X-BUSCADO-ECO.
001840     MOVE LK-CANT-PUNTOS TO WS-CANT-PUNTOS-ECO.
001850*    UNA TABLA SIN PUNTOS ES UN ERROR DE DATOS DEL LLAMADOR; SE
001860*    DEJA CONSTANCIA EN CONSOLA PERO NO SE ABORTA LA RUTINA (EL
001870*    RESULTADO QUEDA EN CERO, COMO SE INICIALIZO ARRIBA).
001880     IF LK-CANT-PUNTOS < 1
001890        DISPLAY '*** TABLA SIN PUNTOS - X = ' WS-X-BUSCADO-ALFA
001900           ' CANT = ' WS-CANT-PUNTOS-ALFA
001910     END-IF.
001920
001930 1000-INICIO-F. EXIT.
001940
001950
001960*-----------------------------------------------------------------
001970*    CALCULO DEL VALOR INTERPOLADO (REGLA R2 DE LA ESPECIF.)
001980*    TRES CASOS, SEGUN DONDE CAIGA EL X BUSCADO RESPECTO DE LA
001990*    TABLA RECIBIDA:
002000*-----------------------------------------------------------------
002010 2000-PROCESO-I.
002020
002030*    CASO 1 - X POR DEBAJO DEL PRIMER PUNTO: SE DEVUELVE EL
002040*    PRIMER Y SIN EXTRAPOLAR (CLAMP AL BORDE INFERIOR).
002050     IF LK-X-BUSCADO <= LK-TABLA-X (1)
002060        MOVE LK-TABLA-Y (1) TO LK-Y-RESULTADO
002070     ELSE
002080*       CASO 2 - X POR ENCIMA DEL ULTIMO PUNTO: SE DEVUELVE EL
002090*       ULTIMO Y SIN EXTRAPOLAR (CLAMP AL BORDE SUPERIOR).
002100        IF LK-X-BUSCADO >= LK-TABLA-X (LK-CANT-PUNTOS)
002110           MOVE LK-TABLA-Y (LK-CANT-PUNTOS) TO LK-Y-RESULTADO
002120        ELSE
002130*          CASO 3 - X CAE ENTRE DOS PUNTOS DE LA TABLA: SE UBICA
002140*          EL TRAMO Y SE INTERPOLA EN FORMA RECTA.
002150           PERFORM 2100-BUSCAR-TRAMO-I THRU 2100-BUSCAR-TRAMO-F
002160              VARYING WS-IX FROM 1 BY 1
002170                 UNTIL WS-IX >= LK-CANT-PUNTOS
002180                    OR LK-X-BUSCADO <= LK-TABLA-X (WS-IX + 1)
002190           PERFORM 2200-INTERPOLAR-I THRU 2200-INTERPOLAR-F
002200        END-IF
002210     END-IF.
002220
002230 2000-PROCESO-F. EXIT.
002240
002250
002260*-----------------------------------------------------------------
002270*    AVANZA EL INDICE HASTA UBICAR EL TRAMO QUE CONTIENE A X
002280*    TODO EL TRABAJO DE BUSQUEDA ESTA EN LA CLAUSULA VARYING DEL
002290*    PERFORM QUE INVOCA ESTE PARRAFO; AQUI NO HACE FALTA NADA MAS
002300*    QUE EL CONTINUE DE RIGOR.
002310*-----------------------------------------------------------------
002320 2100-BUSCAR-TRAMO-I.
002330
002340     CONTINUE.
002350
002360 2100-BUSCAR-TRAMO-F. EXIT.
002370
002380
002390*-----------------------------------------------------------------
002400*    INTERPOLA EN FORMA RECTA ENTRE WS-IX Y WS-IX + 1
002410*    19/05/1994 MLG 0103 - SE CARGAN LOS VALORES DEL TRAMO EN AREAMLG1994 
002420*                          APARTE ANTES DE CALCULAR LA PENDIENTE.
002430*-----------------------------------------------------------------
002440 2200-INTERPOLAR-I.
002450
002460*    SE COPIAN LOS CUATRO VALORES DEL TRAMO A WS-TRAMO-VALORES
002470*    ANTES DE CALCULAR, PARA PODER MOSTRARLOS EN UN SOLO DISPLAY
002480*    SI LA PENDIENTE RESULTA CERO (VER MAS ABAJO).
002490     MOVE LK-TABLA-X (WS-IX)     TO WS-TRAMO-X-INI.
002500     MOVE LK-TABLA-X (WS-IX + 1) TO WS-TRAMO-X-FIN.
002510     MOVE LK-TABLA-Y (WS-IX)     TO WS-TRAMO-Y-INI.
002520     MOVE LK-TABLA-Y (WS-IX + 1) TO WS-TRAMO-Y-FIN.
002530
002540*    PENDIENTE DE LA RECTA = WS-DELTA-Y / WS-DELTA-X.
002550     COMPUTE WS-DELTA-X ROUNDED = WS-TRAMO-X-FIN - WS-TRAMO-X-INI.
002560     COMPUTE WS-DELTA-Y ROUNDED = WS-TRAMO-Y-FIN - WS-TRAMO-Y-INI.
002570
002580*    19/05/1994 MLG 0103 - DOS PUNTOS CONSECUTIVOS CON LA MISMA   MLG1994 
002590*    ABSCISA (FUNCION IDEAL MAL CARGADA) DIVIDIRIAN POR CERO; SE
002600*    DEVUELVE LA ORDENADA DEL PRIMER PUNTO DEL TRAMO Y SE DEJA
002610*    TRAZA EN CONSOLA PARA QUE EL AREA DE ANALISIS LO REVISE.
002620     IF WS-DELTA-X = ZERO
002630        DISPLAY '*** PENDIENTE CERO EN TRAMO - ' WS-TRAMO-IMAGEN
002640        DISPLAY '*** DELTAS  DX = ' WS-DELTA-X-ALFA
002650           ' DY = ' WS-DELTA-Y-ALFA
002660        MOVE WS-TRAMO-Y-INI TO LK-Y-RESULTADO
002670     ELSE
002680*       FORMULA DE LA RECTA: Y = Y-INI + (X - X-INI) * PENDIENTE,
002690*       REDONDEADA A LOS 4 DECIMALES DE SALIDA DEL SISTEMA.
002700        COMPUTE LK-Y-RESULTADO ROUNDED =
002710           WS-TRAMO-Y-INI +
002720           ((LK-X-BUSCADO - WS-TRAMO-X-INI) *
002730              WS-DELTA-Y / WS-DELTA-X)
002740     END-IF.
002750
002760 2200-INTERPOLAR-F. EXIT.
002770
002780
002790*-----------------------------------------------------------------
002800*    CIERRE DE LA RUTINA.  NO HAY ARCHIVOS NI AREAS QUE LIBERAR;
002810*    EL RESULTADO YA QUEDO EN LK-Y-RESULTADO PARA EL LLAMADOR.
002820*-----------------------------------------------------------------
002830 9999-FINAL-I.
002840
002850     CONTINUE.
002860
002870 9999-FINAL-F. EXIT.
002880*****************************************************************
002890*    FIN DE LA RUTINA PGMINTRP                                 *
002900*    CUALQUIER MODIFICACION A ESTE FUENTE DEBE REGISTRARSE EN  *
002910*    EL HISTORIAL DEL ENCABEZADO, CON FECHA, INICIALES Y        *
002920*    NUMERO DE PEDIDO, SEGUN NORMA DEL AREA DE SISTEMAS.        *
002930*****************************************************************
