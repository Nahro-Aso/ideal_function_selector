000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMIFSEL.
000120 AUTHOR. R TORRES.
000130 INSTALLATION. GCIA DE SISTEMAS - BANCO KC02787.
000140 DATE-WRITTEN. 14/03/1989.
000150 DATE-COMPILED.
000160 SECURITY.  USO INTERNO - AREA DE ANALISIS CUANTITATIVO.
000170*****************************************************************
000180*    PGMIFSEL  -  SELECCION DE FUNCION IDEAL POR CUADRADOS     *
000190*                 MINIMOS Y ASIGNACION DE PUNTOS DE PRUEBA     *
000200*                                                               *
000210*    ENTRADAS                                                  *
000220*      ENTRENA  - PUNTOS DE LAS 4 SERIES DE ENTRENAMIENTO      *
000230*      FNIDEAL  - TABLA DE HASTA 50 FUNCIONES IDEALES          *
000240*      PRUEBA   - PUNTOS DE PRUEBA A ASIGNAR                   *
000250*                                                               *
000260*    SALIDAS                                                   *
000270*      MAPEO    - UN REGISTRO POR PUNTO DE PRUEBA, CON LA      *
000280*                 FUNCION ASIGNADA (O SIN ASIGNAR)             *
000290*      RESUMEN  - UN REGISTRO POR SERIE DE ENTRENAMIENTO CON   *
000300*                 LA FUNCION GANADORA Y SUS DESVIOS            *
000310*      LISTADO  - REPORTE IMPRESO DE CONTROL DE LA CORRIDA     *
000320*                                                               *
000330*    LOGICA GENERAL                                            *
000340*      PARA CADA SERIE DE ENTRENAMIENTO SE BUSCA, ENTRE LAS    *
000350*      FUNCIONES IDEALES CARGADAS, LA QUE MINIMIZA LA SUMA DE  *
000360*      LOS CUADRADOS DE LOS DESVIOS (CUADRADOS MINIMOS).  LUEGO*
000370*      SE RECORRE EL ARCHIVO DE PRUEBA Y CADA PUNTO SE ASIGNA  *
000380*      A LA FUNCION GANADORA CUYO DESVIO NO SUPERE RAIZ DE 2   *
000390*      VECES EL MAYOR DESVIO PUNTUAL OBSERVADO EN EL AJUSTE.   *
000400*      LA INTERPOLACION ENTRE PUNTOS DE LA TABLA DE LA FUNCION *
000410*      IDEAL SE DELEGA A LA RUTINA PGMINTRP.                   *
000420*                                                               *
000430*    EL PROGRAMA NO ESCRIBE NADA EN ENTRENA/FNIDEAL/PRUEBA -   *
000440*    SON ARCHIVOS DE SOLO LECTURA PARA ESTE PASO BATCH.  TODOS *
000450*    LOS DEMAS ARCHIVOS SE ABREN COMO OUTPUT Y SE REGENERAN    *
000460*    POR COMPLETO EN CADA CORRIDA (NO HAY ACUMULACION ENTRE    *
000470*    CORRIDAS SUCESIVAS).                                      *
000480*****************************************************************
000490*    HISTORIAL DE MODIFICACIONES                               *
000500*    ------------------------------------------------------    *
000510*    14/03/1989  RT  0000  ALTA INICIAL DEL PROGRAMA.          *  RT1989  
000520*    02/09/1990  RT  0042  SE INCORPORA EL CORTE DE CONTROL    *  RT1990  
000530*                          POR SERIE DE ENTRENAMIENTO EN EL    *
000540*                          LISTADO DE RESUMEN.                 *
000550*    15/01/1991  RT  0055  CORRECCION EN EL CHEQUEO DE EMPATES *  RT1991  
000560*                          DE LA FUNCION GANADORA (GANA LA DE  *
000570*                          MENOR NUMERO).                      *
000580*    09/11/1992  MLG 0078  REVISION DE TIPOS COMP-3 Y AMPLIA-  *  MLG1992 
000590*                          CION DE CAMPOS DE DESVIO ACUMULADO. *
000600*    19/05/1994  MLG 0104  SE AGREGA VALIDACION DE CAMPOS NO   *  MLG1994 
000610*                          NUMERICOS EN CARGA DE ENTRENA Y     *
000620*                          PRUEBA (REGLA R7).                  *
000630*    03/02/1996  JCF 0119  ESTANDARIZACION DE NOMBRES DE PARRA-*  JCF1996 
000640*                          FOS SEGUN NORMA DE AREA.            *
000650*    27/01/1999  JCF 0165  REVISION GENERAL DEL PROGRAMA POR   *  JCF1999 
000660*                          AMPLIACION DEL RANGO DE FECHAS      *
000670*                          (Y2K).  SE REEMPLAZA WS-FECHA DE 2   *
000680*                          DIGITOS DE ANO POR FORMATO AAAAMMDD  *
000690*                          EN EL ENCABEZADO DEL LISTADO.        *
000700*    11/09/2001  SAQ 0202  SE AMPLIAN LAS TABLAS DE TRABAJO A  *  SAQ2001 
000710*                          500 PUNTOS Y 50 FUNCIONES IDEALES   *
000720*                          PARA SOPORTAR LOS NUEVOS ARCHIVOS   *
000730*                          DEL AREA DE ANALISIS.               *
000740*    14/04/2003  SAQ 0217  SE AGREGA CONTEO DE PUNTOS DE PRUEBA*  SAQ2003 
000750*                          ASIGNADOS/NO ASIGNADOS EN EL LISTADO*
000760*                          DE RESUMEN (PEDIDO GCIA CUANTITATIVA*
000770*    30/06/2004  SAQ 0230  LIMPIEZA GENERAL DE COMENTARIOS Y   *  SAQ2004 
000780*                          AJUSTE DE BANNER DE HISTORIAL.      *
000790*    09/08/2007  DPZ 0251  SE REVISA EL ARMADO DE LA LINEA DE  *  DPZ2007 
000800*                          ERROR DEL LISTADO CUANDO UNA SERIE  *
000810*                          DE ENTRENAMIENTO QUEDA SIN FUNCION  *
000820*                          IDEAL CANDIDATA (REGLA R3/R7).      *
000830*    22/03/2011  DPZ 0268  SE AMPLIA LA DOCUMENTACION INTERNA  *  DPZ2011 
000840*                          DEL FUENTE (COMENTARIOS DE CAMPO Y  *
000850*                          DE PARRAFO) A PEDIDO DE AUDITORIA   *
000860*                          DE SISTEMAS, SIN CAMBIOS DE LOGICA. *
000870*****************************************************************
000880 ENVIRONMENT DIVISION.
000890
000900*    LOS SEIS ARCHIVOS DEL PASO SE IDENTIFICAN POR NOMBRE LOGICO
000910*    DE JCL (DDXXXXXX), NUNCA POR RUTA FISICA, SEGUN NORMA DE LA
000920*    INSTALACION.
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950
000960*    DDENTRE - ARCHIVO DE ENTRADA CON LAS 4 SERIES DE ENTRENA-
000970*    MIENTO (SOLO LECTURA).
000980     SELECT ENTRENA  ASSIGN DDENTRE
000990     FILE STATUS IS FS-ENTRENA.
001000
001010*    DDFNIDE - ARCHIVO DE ENTRADA CON LA TABLA DE FUNCIONES
001020*    IDEALES PUBLICADA POR EL AREA DE ANALISIS CUANTITATIVO.
001030     SELECT FNIDEAL  ASSIGN DDFNIDE
001040     FILE STATUS IS FS-FNIDEAL.
001050
001060*    DDPRUEB - ARCHIVO DE ENTRADA CON LOS PUNTOS DE PRUEBA A
001070*    ASIGNAR A UNA FUNCION IDEAL.
001080     SELECT PRUEBA   ASSIGN DDPRUEB
001090     FILE STATUS IS FS-PRUEBA.
001100
001110*    DDMAPEO - ARCHIVO DE SALIDA, UN REGISTRO POR PUNTO DE
001120*    PRUEBA CON EL RESULTADO DE LA ASIGNACION.
001130     SELECT MAPEO    ASSIGN DDMAPEO
001140     FILE STATUS IS FS-MAPEO.
001150
001160*    DDRESUM - ARCHIVO DE SALIDA, UN REGISTRO POR SERIE DE
001170*    ENTRENAMIENTO CON LA FUNCION IDEAL GANADORA.
001180     SELECT RESUMEN  ASSIGN DDRESUM
001190     FILE STATUS IS FS-RESUMEN.
001200
001210*    DDLISTA - LISTADO IMPRESO DE CONTROL DE LA CORRIDA (132
001220*    COLUMNAS, CARRO DE FORMULARIO ESTANDAR DE LA INSTALACION).
001230     SELECT LISTADO  ASSIGN DDLISTA
001240     FILE STATUS IS FS-LISTADO.
001250
001260*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001270 DATA DIVISION.
001280 FILE SECTION.
001290
001300*    REG-ENTRENA - IMAGEN DE 50 BYTES DEL REGISTRO DE ENTRENA.
001310*    SE LEE DIRECTO A WS-REG-ENTRENA-DAT (PUNTO X + 4 VALORES Y).
001320 FD  ENTRENA
001330     BLOCK CONTAINS 0 RECORDS
001340     RECORDING MODE IS F.
001350 01  REG-ENTRENA             PIC X(50).
001360
001370*    REG-FNIDEAL - IMAGEN DE 420 BYTES DE UN PUNTO DE LA TABLA
001380*    DE FUNCIONES IDEALES (CANTIDAD DE FUNCIONES + X + 50 Y).
001390 FD  FNIDEAL
001400     BLOCK CONTAINS 0 RECORDS
001410     RECORDING MODE IS F.
001420 01  REG-FNIDEAL              PIC X(420).
001430
001440*    REG-PRUEBA - IMAGEN DE 20 BYTES DE UN PUNTO DE PRUEBA A
001450*    ASIGNAR (X, Y).
001460 FD  PRUEBA
001470     BLOCK CONTAINS 0 RECORDS
001480     RECORDING MODE IS F.
001490 01  REG-PRUEBA               PIC X(20).
001500
001510*    REG-MAPEO - IMAGEN DE 30 BYTES DE SALIDA CON EL RESULTADO
001520*    DE LA ASIGNACION DE UN PUNTO DE PRUEBA.
001530 FD  MAPEO
001540     BLOCK CONTAINS 0 RECORDS
001550     RECORDING MODE IS F.
001560 01  REG-MAPEO                PIC X(30).
001570
001580*    REG-RESUMEN - IMAGEN DE 30 BYTES DE SALIDA CON LA FUNCION
001590*    IDEAL GANADORA DE UNA SERIE DE ENTRENAMIENTO.
001600 FD  RESUMEN
001610     BLOCK CONTAINS 0 RECORDS
001620     RECORDING MODE IS F.
001630 01  REG-RESUMEN               PIC X(30).
001640
001650*    REG-LISTADO - LINEA DE IMPRESION DE 132 COLUMNAS DEL
001660*    LISTADO DE CONTROL DE LA CORRIDA.
001670 FD  LISTADO
001680     BLOCK CONTAINS 0 RECORDS
001690     RECORDING MODE IS F.
001700 01  REG-LISTADO               PIC X(132).
001710
001720 WORKING-STORAGE SECTION.
001730*=======================*
001740
001750 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001760
001770*-----------------------------------------------------------------
001780*    GLOSARIO DE PREFIJOS DE CAMPO USADOS EN ESTE PROGRAMA
001790*    (NORMA DE NOMENCLATURA DEL AREA DE ANALISIS CUANTITATIVO)
001800*-----------------------------------------------------------------
001810*    ENT- ENTRENA (SERIES DE ENTRENAMIENTO)
001820*    IDE- FNIDEAL (TABLA DE FUNCIONES IDEALES)
001830*    PRB- PRUEBA  (PUNTOS A ASIGNAR)
001840*    MAP- MAPEO   (SALIDA DE ASIGNACION)
001850*    RES- RESUMEN (SALIDA DE SELECCION)
001860*    LIN- LINEAS DE IMPRESION DEL LISTADO
001870*    INT- AREA DE COMUNICACION CON LA RUTINA PGMINTRP
001880*    FS-  ESTADO DE ARCHIVO (FILE STATUS)
001890*    WS-  RESTO DE LAS VARIABLES DE TRABAJO DEL PROGRAMA
001900*-----------------------------------------------------------------
001910*    ESTADOS DE ARCHIVO
001920*    UN FS-XXXXXXX POR ARCHIVO, VERIFICADO DESPUES DE CADA
001930*    OPEN/READ/WRITE/CLOSE SEGUN LA NORMA DE LA INSTALACION.
001940*-----------------------------------------------------------------
001950 77  FS-ENTRENA            PIC XX VALUE '00'.
001960 77  FS-FNIDEAL            PIC XX VALUE '00'.
001970 77  FS-PRUEBA             PIC XX VALUE '00'.
001980 77  FS-MAPEO              PIC XX VALUE '00'.
001990 77  FS-RESUMEN            PIC XX VALUE '00'.
002000 77  FS-LISTADO            PIC XX VALUE '00'.
002010
002020*-----------------------------------------------------------------
002030*    SWITCH DE FIN DE LECTURA (REUTILIZADO EN LAS TRES CARGAS)
002040*-----------------------------------------------------------------
002050 77  WS-STATUS-FIN         PIC X  VALUE 'N'.
002060     88  WS-FIN-LECTURA           VALUE 'Y'.
002070     88  WS-NO-FIN-LECTURA        VALUE 'N'.
002080*    EL MISMO SWITCH SE REINICIA A 'N' AL COMIENZO DE CADA UNA
002090*    DE LAS TRES CARGAS (1100/1200/1300); NO HACE FALTA UN
002100*    SWITCH POR ARCHIVO PORQUE LAS CARGAS SON SECUENCIALES Y
002110*    NUNCA SE SOLAPAN DENTRO DE LA MISMA CORRIDA.
002120
002130*-----------------------------------------------------------------
002140*    REGISTRO DE ENTRENA - LAYOUT DE NEGOCIO
002150*    ENT-X       - ABSCISA DEL PUNTO DE ENTRENAMIENTO
002160*    ENT-Y1..Y4  - ORDENADA DE LA SERIE 1, 2, 3 Y 4 EN ESE PUNTO
002170*-----------------------------------------------------------------
002180*     COPY CPENTREC.
002190 01  WS-REG-ENTRENA-DAT.
002200     03  ENT-X                PIC S9(4)V9(4).
002210     03  ENT-Y1                PIC S9(4)V9(4).
002220     03  ENT-Y2                PIC S9(4)V9(4).
002230     03  ENT-Y3                PIC S9(4)V9(4).
002240     03  ENT-Y4                PIC S9(4)V9(4).
002250*    RELLENO HASTA EL ANCHO DE REGISTRO DE NEGOCIO (50 BYTES),
002260*    RESERVADO PARA UNA QUINTA SERIE SI EL AREA LA LLEGA A PEDIR.
002270     03  FILLER                PIC X(10) VALUE SPACES.
002280
002290*    VISTA ALFANUMERICA DEL REGISTRO PARA PODER MOSTRAR LA
002300*    IMAGEN COMPLETA EN LOS MENSAJES DE ERROR DE CARGA (R7).
002310 01  WS-REG-ENTRENA-ALFA REDEFINES WS-REG-ENTRENA-DAT.
002320     03  ENT-IMAGEN            PIC X(50).
002330
002340*-----------------------------------------------------------------
002350*    REGISTRO DE FNIDEAL - LAYOUT DE NEGOCIO
002360*    IDE-CANT-FN - CANTIDAD DE FUNCIONES IDEALES PUBLICADAS
002370*                  (SE LEE SOLO DEL PRIMER REGISTRO, REPETIDA
002380*                  EN LOS SIGUIENTES POR SIMETRIA DE FORMATO)
002390*    IDE-X       - ABSCISA DEL PUNTO DE LA TABLA IDEAL
002400*    IDE-Y (50)  - ORDENADA DE CADA UNA DE LAS FUNCIONES IDEALES
002410*                  EN ESE PUNTO
002420*-----------------------------------------------------------------
002430*     COPY CPIDEREC.
002440 01  WS-REG-FNIDEAL-DAT.
002450     03  IDE-CANT-FN           PIC 9(02).
002460     03  IDE-X                 PIC S9(4)V9(4).
002470     03  IDE-Y OCCURS 50 TIMES PIC S9(4)V9(4).
002480*    RELLENO HASTA EL ANCHO DE REGISTRO DE NEGOCIO (420 BYTES).
002490     03  FILLER                PIC X(10) VALUE SPACES.
002500
002510*    VISTA ALFANUMERICA PARA DIAGNOSTICO DE ERRORES DE CARGA.
002520 01  WS-REG-FNIDEAL-ALFA REDEFINES WS-REG-FNIDEAL-DAT.
002530     03  IDE-IMAGEN            PIC X(420).
002540
002550*-----------------------------------------------------------------
002560*    REGISTRO DE PRUEBA - LAYOUT DE NEGOCIO
002570*    PRB-X - ABSCISA DEL PUNTO DE PRUEBA
002580*    PRB-Y - ORDENADA DEL PUNTO DE PRUEBA
002590*-----------------------------------------------------------------
002600*     COPY CPPRUREC.
002610 01  WS-REG-PRUEBA-DAT.
002620     03  PRB-X                 PIC S9(4)V9(4).
002630     03  PRB-Y                 PIC S9(4)V9(4).
002640*    RELLENO HASTA EL ANCHO DE REGISTRO DE NEGOCIO (20 BYTES).
002650     03  FILLER                PIC X(04) VALUE SPACES.
002660
002670*    VISTA ALFANUMERICA PARA DIAGNOSTICO DE ERRORES DE CARGA.
002680 01  WS-REG-PRUEBA-ALFA REDEFINES WS-REG-PRUEBA-DAT.
002690     03  PRB-IMAGEN            PIC X(20).
002700
002710*-----------------------------------------------------------------
002720*    REGISTRO DE SALIDA MAPEO - LAYOUT DE NEGOCIO
002730*    MAP-X/Y        - COORDENADAS DEL PUNTO DE PRUEBA
002740*    MAP-ASIGNADO   - 'Y'/'N' SEGUN SE HAYA PODIDO ASIGNAR
002750*                     UNA FUNCION IDEAL DENTRO DE TOLERANCIA
002760*    MAP-IDEAL-NO   - NUMERO DE LA FUNCION IDEAL ASIGNADA
002770*    MAP-ENTRENA-NO - SERIE DE ENTRENAMIENTO QUE APORTO LA
002780*                     FUNCION GANADORA
002790*    MAP-DESVIO     - DESVIO ABSOLUTO ENTRE EL PUNTO Y LA
002800*                     FUNCION ASIGNADA
002810*-----------------------------------------------------------------
002820*     COPY CPMAPREC.
002830 01  WS-REG-MAPEO-DAT.
002840*        COORDENADAS DEL PUNTO DE PRUEBA, COPIADAS TAL CUAL DE
002850*        WS-PRB-PT-X/Y AL COMIENZO DE 3000-ASIGNA-I.
002860     03  MAP-X                 PIC S9(4)V9(4).
002870     03  MAP-Y                 PIC S9(4)V9(4).
002880*        'S'/'N' SEGUN HUBO O NO UNA SERIE DENTRO DE TOLERANCIA
002890*        (REGLA R4/R5); SE ESCRIBE SIEMPRE (REGLA R6).
002900     03  MAP-ASIGNADO          PIC X VALUE 'N'.
002910         88  MAP-ASIG-SI             VALUE 'Y'.
002920         88  MAP-ASIG-NO             VALUE 'N'.
002930*        FUNCION IDEAL ASIGNADA - CERO SI MAP-ASIGNADO = 'N'.
002940     03  MAP-IDEAL-NO          PIC 9(02).
002950*        SERIE DE ENTRENAMIENTO QUE APORTO LA FUNCION GANADORA.
002960     03  MAP-ENTRENA-NO        PIC 9(01).
002970*        DESVIO ABSOLUTO ENTRE EL PUNTO Y LA FUNCION ASIGNADA.
002980     03  MAP-DESVIO            PIC S9(4)V9(4).
002990*    RELLENO HASTA EL ANCHO DE REGISTRO DE NEGOCIO (30 BYTES).
003000     03  FILLER                PIC X(02) VALUE SPACES.
003010
003020*-----------------------------------------------------------------
003030*    REGISTRO DE SALIDA RESUMEN - LAYOUT DE NEGOCIO
003040*    RES-ENTRENA-NO - SERIE DE ENTRENAMIENTO (1 A 4)
003050*    RES-IDEAL-NO   - FUNCION IDEAL GANADORA DE ESA SERIE
003060*    RES-DESVIO-TOT - SUMA DE CUADRADOS DE LOS DESVIOS (R1)
003070*    RES-DESVIO-MAX - MAYOR DESVIO PUNTUAL ABSOLUTO OBSERVADO
003080*                     EN EL AJUSTE (BASE DEL UMBRAL DE R4)
003090*-----------------------------------------------------------------
003100*     COPY CPSUMREC.
003110 01  WS-REG-RESUMEN-DAT.
003120*        SERIE DE ENTRENAMIENTO (1 A 4) A LA QUE CORRESPONDE ESTE
003130*        REGISTRO DE RESUMEN.
003140     03  RES-ENTRENA-NO        PIC 9(01).
003150*        FUNCION IDEAL GANADORA DE ESA SERIE (REGLA R3).
003160     03  RES-IDEAL-NO          PIC 9(02).
003170*        SUMA DE CUADRADOS DE LOS DESVIOS CONTRA LA GANADORA,
003180*        REDONDEADA A 4 DECIMALES AL GRABAR (REGLA R1).
003190     03  RES-DESVIO-TOT        PIC S9(9)V9(4).
003200*        MAXDEV(T) DE LA GANADORA, REDONDEADO A 4 DECIMALES.
003210     03  RES-DESVIO-MAX        PIC S9(4)V9(4).
003220*    RELLENO HASTA EL ANCHO DE REGISTRO DE NEGOCIO (30 BYTES).
003230     03  FILLER                PIC X(06) VALUE SPACES.
003240
003250*-----------------------------------------------------------------
003260*    FECHA DEL SISTEMA Y SU DESGLOSE (ENCABEZADO DEL LISTADO)
003270*    DESDE LA REVISION Y2K DE 1999 SE MANEJA CON ANO DE 4
003280*    DIGITOS (AAAAMMDD) PARA EVITAR EL PROBLEMA DEL CAMBIO DE
003290*    SIGLO EN LOS LISTADOS IMPRESOS.
003300*-----------------------------------------------------------------
003310 01  WS-FECHA-SISTEMA          PIC 9(08) VALUE ZEROS.
003320
003330 01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-SISTEMA.
003340     03  WS-FEC-AAAA           PIC 9(04).
003350     03  WS-FEC-MM             PIC 99.
003360     03  WS-FEC-DD             PIC 99.
003370
003380*    FORMATO EDITADO DD/MM/AAAA PARA EL SUBTITULO DEL LISTADO.
003390 01  WS-FECHA-EDITADA.
003400     03  WS-FEC-ED-DD          PIC 99.
003410     03  FILLER                PIC X VALUE '/'.
003420     03  WS-FEC-ED-MM          PIC 99.
003430     03  FILLER                PIC X VALUE '/'.
003440     03  WS-FEC-ED-AAAA        PIC 9(04).
003450
003460*-----------------------------------------------------------------
003470*    INDICES Y CONTADORES (TODOS EN COMP POR SER DE USO INTERNO)
003480*-----------------------------------------------------------------
003490*    WS-ENT-CANT    - CANTIDAD DE PUNTOS LEIDOS DE ENTRENA
003500*    WS-IDE-CANT    - CANTIDAD DE PUNTOS LEIDOS DE FNIDEAL
003510*    WS-IDE-FN-CANT - CANTIDAD DE FUNCIONES IDEALES PUBLICADAS
003520*    WS-PRB-CANT    - CANTIDAD DE PUNTOS LEIDOS DE PRUEBA
003530*    WS-ASIG-CANT   - CANTIDAD DE PUNTOS DE PRUEBA ASIGNADOS
003540*    WS-NOASIG-CANT - CANTIDAD DE PUNTOS DE PRUEBA SIN ASIGNAR
003550 77  WS-ENT-CANT               PIC S9(4) COMP VALUE ZERO.
003560 77  WS-IDE-CANT               PIC S9(4) COMP VALUE ZERO.
003570 77  WS-IDE-FN-CANT            PIC S9(2) COMP VALUE ZERO.
003580 77  WS-PRB-CANT               PIC S9(4) COMP VALUE ZERO.
003590 77  WS-ASIG-CANT              PIC S9(4) COMP VALUE ZERO.
003600 77  WS-NOASIG-CANT            PIC S9(4) COMP VALUE ZERO.
003610
003620*    WS-ENT-NO   - SERIE DE ENTRENAMIENTO EN CURSO (1 A 4)
003630*    WS-FN-IX    - SUBINDICE DE FUNCION IDEAL EN CURSO
003640*    WS-PT-IX    - SUBINDICE DE PUNTO DE ENTRENAMIENTO EN CURSO
003650*    WS-TST-IX   - SUBINDICE DE PUNTO DE PRUEBA EN CURSO
003660*    WS-IX       - SUBINDICE AUXILIAR DE USO GENERAL EN COPIAS
003670 77  WS-ENT-NO                 PIC S9(1) COMP VALUE ZERO.
003680 77  WS-FN-IX                  PIC S9(2) COMP VALUE ZERO.
003690 77  WS-PT-IX                  PIC S9(4) COMP VALUE ZERO.
003700 77  WS-TST-IX                 PIC S9(4) COMP VALUE ZERO.
003710 77  WS-IX                     PIC S9(4) COMP VALUE ZERO.
003720
003730*    WS-MEJOR-FN      - FUNCION IDEAL GANADORA DE LA SERIE
003740*    WS-MEJOR-TST-ENT - SERIE QUE APORTA LA MEJOR CANDIDATA
003750*                       PARA EL PUNTO DE PRUEBA EN CURSO
003760 77  WS-MEJOR-FN               PIC S9(2) COMP VALUE ZERO.
003770 77  WS-MEJOR-TST-ENT          PIC S9(1) COMP VALUE ZERO.
003780
003790*-----------------------------------------------------------------
003800*    ACUMULADORES Y VARIABLES DE CALCULO (COMP-3, COMO USA LA
003810*    INSTALACION PARA CAMPOS DE IMPORTE Y DE DESVIO)
003820*-----------------------------------------------------------------
003830*    WS-RAIZ-DOS - CONSTANTE RAIZ DE 2, FACTOR DE TOLERANCIA
003840*                  DE LA REGLA R4 (8 DECIMALES DE PRECISION)
003850*    NOTA TECNICA SOBRE EL ANCHO DE LOS CAMPOS DE CALCULO:
003860*    WS-DESVIO-PTO/ACUM/MEJOR-DESVIO LLEVAN 9 ENTEROS PORQUE SON
003870*    SUMAS DE HASTA 500 CUADRADOS DE DESVIOS; WS-DIFF/MAXDEV-
003880*    ACUM/UMBRAL/MEJOR-TST-DESV LLEVAN 5 ENTEROS PORQUE SOLO
003890*    NECESITAN CUBRIR UN DESVIO PUNTUAL MULTIPLICADO POR RAIZ DE
003900*    2 (R4).  TODOS LLEVAN 8 DECIMALES INTERNOS; LOS CAMPOS DE
003910*    SALIDA SE REDONDEAN A 4 DECIMALES AL GRABAR (VER REGLA DE
003920*    PRECISION DE LA ESPECIFICACION FUNCIONAL DEL SISTEMA).
003930 77  WS-RAIZ-DOS        PIC S9V9(8)   COMP-3 VALUE 1.41421356.
003940
003950*    WS-DIFF         - DIFERENCIA PUNTUAL (VALOR REAL MENOS
003960*                      VALOR INTERPOLADO DE LA FUNCION IDEAL)
003970*    WS-DESVIO-PTO   - CUADRADO DE WS-DIFF PARA UN PUNTO
003980*    WS-DESVIO-ACUM  - SUMA ACUMULADA DE WS-DESVIO-PTO (R1)
003990*    WS-MEJOR-DESVIO - MENOR WS-DESVIO-ACUM HALLADO HASTA AHORA
004000*                      ENTRE LAS FUNCIONES IDEALES PROBADAS (R3)
004010*    WS-MAXDEV-ACUM  - MAYOR |WS-DIFF| OBSERVADO CON LA FUNCION
004020*                      GANADORA (BASE DE MAXDEV(T))
004030*    WS-UMBRAL       - MAXDEV(T) * RAIZ DE 2, TOLERANCIA DE R4
004040*    WS-MEJOR-TST-DESV - MENOR |WS-DIFF| DENTRO DE TOLERANCIA
004050*                      HALLADO PARA EL PUNTO DE PRUEBA (R5)
004060 77  WS-DIFF            PIC S9(5)V9(8) COMP-3 VALUE ZERO.
004070 77  WS-DESVIO-PTO      PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004080 77  WS-DESVIO-ACUM     PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004090 77  WS-MEJOR-DESVIO    PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004100 77  WS-MAXDEV-ACUM     PIC S9(5)V9(8) COMP-3 VALUE ZERO.
004110 77  WS-UMBRAL          PIC S9(5)V9(8) COMP-3 VALUE ZERO.
004120 77  WS-MEJOR-TST-DESV  PIC S9(5)V9(8) COMP-3 VALUE ZERO.
004130
004140 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
004150
004160*-----------------------------------------------------------------
004170*    TABLAS DE TRABAJO
004180*    SE CARGAN EN MEMORIA AL INICIO PORQUE LA SELECCION Y LA
004190*    ASIGNACION NECESITAN RECORRER LOS MISMOS PUNTOS MUCHAS
004200*    VECES (UNA FUNCION IDEAL POR SERIE, UNA SERIE POR PUNTO
004210*    DE PRUEBA); RELEER LOS ARCHIVOS SERIA INVIABLE EN BATCH.
004220*-----------------------------------------------------------------
004230*    WS-ENT-PT (500) - PUNTOS DE LAS 4 SERIES DE ENTRENAMIENTO.
004240 01  WS-TABLA-ENTRENA.
004250*        UNA ENTRADA POR PUNTO LEIDO DE ENTRENA, EN EL ORDEN DE
004260*        LECTURA (VER WS-ENT-CANT PARA LA CANTIDAD DE FILAS VALIDAS).
004270     03  WS-ENT-PT OCCURS 500 TIMES.
004280         05  WS-ENT-PT-X       PIC S9(4)V9(4) COMP-3.
004290         05  WS-ENT-PT-Y1      PIC S9(4)V9(4) COMP-3.
004300         05  WS-ENT-PT-Y2      PIC S9(4)V9(4) COMP-3.
004310         05  WS-ENT-PT-Y3      PIC S9(4)V9(4) COMP-3.
004320         05  WS-ENT-PT-Y4      PIC S9(4)V9(4) COMP-3.
004330     03  FILLER                PIC X VALUE SPACE.
004340
004350*    WS-IDE-PT (500) - PUNTOS DE LA TABLA DE FUNCIONES IDEALES,
004360*    CON HASTA 50 ORDENADAS (UNA POR FUNCION IDEAL) POR PUNTO.
004370 01  WS-TABLA-IDEAL.
004380*        UNA ENTRADA POR PUNTO LEIDO DE FNIDEAL; CADA FILA LLEVA
004390*        LAS HASTA 50 ORDENADAS DE TODAS LAS FUNCIONES IDEALES
004400*        EN ESA ABSCISA, PARA NO TENER QUE RELEER EL ARCHIVO.
004410     03  WS-IDE-PT OCCURS 500 TIMES.
004420         05  WS-IDE-PT-X       PIC S9(4)V9(4) COMP-3.
004430         05  WS-IDE-PT-Y OCCURS 50 TIMES
004440                               PIC S9(4)V9(4) COMP-3.
004450     03  FILLER                PIC X VALUE SPACE.
004460
004470*    WS-PRB-PT (500) - PUNTOS DE PRUEBA A ASIGNAR.
004480 01  WS-TABLA-PRUEBA.
004490*        UNA ENTRADA POR PUNTO LEIDO DE PRUEBA, RECORRIDA UNA
004500*        SOLA VEZ EN LA ETAPA 3000 (UNA ITERACION POR FILA).
004510     03  WS-PRB-PT OCCURS 500 TIMES.
004520         05  WS-PRB-PT-X       PIC S9(4)V9(4) COMP-3.
004530         05  WS-PRB-PT-Y       PIC S9(4)V9(4) COMP-3.
004540     03  FILLER                PIC X VALUE SPACE.
004550
004560*    WS-SEL (4) - RESULTADO DE LA PASADA DE SELECCION, UNA
004570*    ENTRADA POR SERIE DE ENTRENAMIENTO (1 A 4).
004580 01  WS-TABLA-SELECCION.
004590*        UNA ENTRADA POR SERIE DE ENTRENAMIENTO (1 A 4), ARMADA EN
004600*        LA ETAPA 2000 Y LEIDA EN LAS ETAPAS 3000 Y 4000.
004610     03  WS-SEL OCCURS 4 TIMES.
004620*            FUNCION IDEAL GANADORA DE LA SERIE (REGLA R3).
004630         05  WS-SEL-IDEAL-NO     PIC S9(2) COMP.
004640*            SUMA DE CUADRADOS DE LOS DESVIOS CONTRA LA GANADORA
004650*            (REGLA R1), YA REDONDEADA A 4 DECIMALES.
004660         05  WS-SEL-DESVIO-TOT   PIC S9(9)V9(4) COMP-3.
004670*            MAXDEV(T) DE LA GANADORA (REGLA R4), BASE DEL UMBRAL
004680*            DE TOLERANCIA DE LA ETAPA DE ASIGNACION.
004690         05  WS-SEL-DESVIO-MAX   PIC S9(4)V9(4) COMP-3.
004700     03  FILLER                  PIC X VALUE SPACE.
004710
004720*-----------------------------------------------------------------
004730*    NOMBRE DE LA RUTINA DE INTERPOLACION (LLAMADA DINAMICA)
004740*-----------------------------------------------------------------
004750 77  WS-PGM-INTRP              PIC X(08) VALUE 'PGMINTRP'.
004760
004770*-----------------------------------------------------------------
004780*    AREA DE COMUNICACION CON PGMINTRP
004790*    SE ARMA ANTES DE CADA CALL CON LA ABSCISA BUSCADA Y LA
004800*    TABLA DE LA FUNCION IDEAL EN CURSO; PGMINTRP DEVUELVE LA
004810*    ORDENADA INTERPOLADA EN INT-Y-RESULTADO (REGLA R2).
004820*-----------------------------------------------------------------
004830*     COPY CPINTREC.
004840 01  WS-AREA-INTRP.
004850*        ABSCISA A INTERPOLAR - LA ARMA EL LLAMADOR ANTES DE CADA
004860*        CALL (PUNTO DE ENTRENAMIENTO O DE PRUEBA, SEGUN EL CASO).
004870     03  INT-X-BUSCADO         PIC S9(4)V9(4) COMP-3.
004880*        CANTIDAD DE PUNTOS VALIDOS EN INT-TABLA-X/Y (WS-IDE-CANT).
004890     03  INT-CANT-PUNTOS       PIC S9(4) COMP.
004900*        ABSCISAS DE LA FUNCION IDEAL EN CURSO, EN ORDEN DE TABLA.
004910     03  INT-TABLA-X OCCURS 500 TIMES
004920                               PIC S9(4)V9(4) COMP-3.
004930*        ORDENADAS DE LA MISMA FUNCION, PARALELAS A INT-TABLA-X.
004940     03  INT-TABLA-Y OCCURS 500 TIMES
004950                               PIC S9(4)V9(4) COMP-3.
004960*        ORDENADA INTERPOLADA QUE DEVUELVE PGMINTRP AL TERMINAR.
004970     03  INT-Y-RESULTADO       PIC S9(4)V9(4) COMP-3.
004980     03  FILLER                PIC X VALUE SPACE.
004990
005000*-----------------------------------------------------------------
005010*    LINEAS DE IMPRESION DEL LISTADO DE RESUMEN
005020*-----------------------------------------------------------------
005030 01  WS-LIN-BANNER.
005040*        FILLER IZQUIERDO - CENTRA EL TITULO EN LAS 132 COLUMNAS
005050*        DEL LISTADO (DDLISTA ES IMPRESORA DE LINEA ANCHA).
005060     03  FILLER                PIC X(36) VALUE SPACES.
005070*        TITULO FIJO DEL SISTEMA. NO HAY VARIANTE POR SERIE NI
005080*        POR CORRIDA - EL SUBTITULO DE ABAJO LLEVA LA FECHA.
005090     03  FILLER                PIC X(60) VALUE
005100         'SISTEMA DE SELECCION DE FUNCION IDEAL - LISTADO RESUM'.
005110*        FILLER DERECHO, COMPLETA EL ANCHO DE WS-LIN-TRAIN/
005120*        WS-LIN-TOTALES PARA QUE LAS TRES LINEAS MIDAN IGUAL.
005130     03  FILLER                PIC X(36) VALUE SPACES.
005140
005150*    SUBTITULO CON LA FECHA DE CORRIDA (FORMATO AAAAMMDD DESDE
005160*    LA REVISION Y2K, EDITADA COMO DD/MM/AAAA PARA IMPRESION).
005170 01  WS-LIN-SUBTITULO.
005180*        ROTULO FIJO, SEGUIDO DE LA FECHA YA EDITADA POR
005190*        4100-ENCABEZADO-I (VER WS-FECHA-SISTEMA-R MAS ARRIBA).
005200     03  FILLER                PIC X(10) VALUE 'CORRIDA : '.
005210     03  LIN-SUB-FECHA         PIC X(10).
005220*        RESTO DE LA LINEA EN BLANCO - NO HAY MAS DATOS QUE
005230*        MOSTRAR EN EL SUBTITULO.
005240     03  FILLER                PIC X(112) VALUE SPACES.
005250
005260*    LINEA DE DETALLE, UNA POR SERIE DE ENTRENAMIENTO, CON LA
005270*    FUNCION IDEAL GANADORA Y SUS DOS DESVIOS (R1 Y MAXDEV).
005280 01  WS-LIN-TRAIN.
005290*        NUMERO DE SERIE DE ENTRENAMIENTO (1 A 4), CARGADO
005300*        DESDE WS-ENT-NO EN 4200-SECCION-TRAIN-I.
005310     03  FILLER                PIC X(09) VALUE 'TRAINING '.
005320     03  LIN-TRN-NO            PIC 9.
005330*        NUMERO DE LA FUNCION IDEAL GANADORA (R3). Z9 PORQUE
005340*        PUEDE LLEGAR A DOS CIFRAS (HASTA 50 FUNCIONES IDEALES).
005350     03  FILLER                PIC X(11) VALUE '  -> IDEAL '.
005360     03  LIN-IDL-NO            PIC Z9.
005370*        SUMA DE DESVIOS AL CUADRADO (R1) DE LA SERIE CONTRA LA
005380*        FUNCION GANADORA - CUATRO DECIMALES, COMO SE GUARDA EN
005390*        RES-DESVIO-TOT.
005400     03  FILLER                PIC X(12) VALUE '  TOTAL DEV '.
005410     03  LIN-TOT-DEV           PIC ZZZ,ZZZ,ZZ9.9999.
005420*        DESVIO MAXIMO PUNTUAL (R4), USADO COMO BASE DEL UMBRAL
005430*        RAIZ-DE-DOS EN LA ETAPA DE ASIGNACION.
005440     03  FILLER                PIC X(10) VALUE '  MAX DEV '.
005450     03  LIN-MAX-DEV           PIC Z,ZZ9.9999.
005460*        FILLER DE RELLENO HASTA COMPLETAR EL ANCHO DEL RENGLON.
005470     03  FILLER                PIC X(61) VALUE SPACES.
005480
005490*    VISTA DE DIAGNOSTICO DE WS-LIN-TRAIN, USADA UNICAMENTE
005500*    CUANDO UNA SERIE DE ENTRENAMIENTO NO TIENE NINGUNA FUNCION
005510*    IDEAL CANDIDATA (NO DEBERIA OCURRIR SI FNIDEAL VINO BIEN
005520*    CARGADO, PERO EL LISTADO DEBE DEJAR CONSTANCIA IGUAL).
005530 01  WS-LIN-ERROR REDEFINES WS-LIN-TRAIN.
005540*        CUBRE 'TRAINING n -> ID' DE WS-LIN-TRAIN - NO SE USA,
005550*        SOLO SIRVE PARA ALINEAR LIN-ERR-MSG EN LA MISMA ZONA
005560*        DONDE NORMALMENTE VA EL NUMERO DE IDEAL Y LOS DESVIOS.
005570     03  FILLER                PIC X(20).
005580*        TEXTO LIBRE DEL DIAGNOSTICO, MOVIDO DESDE
005590*        2000-SELECCION-I CUANDO WS-MEJOR-DESVIO QUEDA EN SU
005600*        VALOR CENTINELA (NINGUNA FUNCION PROBADA).
005610     03  LIN-ERR-MSG           PIC X(80).
005620*        RESTO DEL RENGLON SIN USAR EN ESTA VISTA.
005630     03  FILLER                PIC X(32).
005640
005650*    LINEA DE TOTALES DE LA SEGUNDA SECCION DEL LISTADO.
005660 01  WS-LIN-TOTALES.
005670*        ROTULO Y CANTIDAD TOTAL DE PUNTOS DE PRUEBA LEIDOS
005680*        (WS-TST-TOT, ACUMULADO EN 1320-GUARDAR-PRUEBA-I).
005690     03  FILLER                PIC X(20) VALUE
005700         'TOTAL TEST POINTS : '.
005710     03  LIN-TST-TOT           PIC ZZZZ9.
005720*        CANTIDAD DE PUNTOS QUE QUEDARON CON MAP-ASIGNADO = 'Y'
005730*        (VER LAS 88-LEVELS JUNTO A WS-REG-MAPEO-DAT).
005740     03  FILLER                PIC X(14) VALUE '  ASSIGNED : '.
005750     03  LIN-TST-ASIG          PIC ZZZZ9.
005760*        CANTIDAD DE PUNTOS QUE NO SUPERARON EL UMBRAL R4 EN
005770*        NINGUNA DE LAS CUATRO SERIES (R6 - SIEMPRE SE GRABAN).
005780     03  FILLER                PIC X(16) VALUE
005790         '  UNASSIGNED : '.
005800     03  LIN-TST-NOASIG        PIC ZZZZ9.
005810*        FILLER DE RELLENO HASTA COMPLETAR EL ANCHO DEL RENGLON.
005820     03  FILLER                PIC X(67) VALUE SPACES.
005830
005840*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005850 PROCEDURE DIVISION.
005860
005870*    RUTINA PRINCIPAL - ORQUESTA LAS SIETE ETAPAS DEL PASO:
005880*    CARGA (1000), SELECCION POR SERIE (2000), ASIGNACION POR
005890*    PUNTO DE PRUEBA (3000), LISTADO (4000) Y CIERRE (9999).
005900*    CUALQUIER ETAPA PUEDE DEJAR RETURN-CODE DISTINTO DE CERO,
005910*    EN CUYO CASO SE SALTAN LAS ETAPAS SIGUIENTES EXCEPTO EL
005920*    LISTADO Y EL CIERRE, QUE SIEMPRE SE EJECUTAN.
005930 MAIN-PROGRAM-I.
005940
005950*    ETAPA 1 - CARGA DE LOS TRES ARCHIVOS DE ENTRADA.
005960     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
005970
005980*    ETAPA 2 - SELECCION DE LA FUNCION IDEAL GANADORA, UNA VEZ
005990*    POR CADA SERIE DE ENTRENAMIENTO (WS-ENT-NO DE 1 A 4).
006000     IF RETURN-CODE = ZEROS
006010        PERFORM 2000-SELECCION-I THRU 2000-SELECCION-F
006020           VARYING WS-ENT-NO FROM 1 BY 1
006030              UNTIL WS-ENT-NO > 4
006040                 OR RETURN-CODE IS NOT EQUAL ZEROS
006050     END-IF.
006060
006070*    ETAPA 3 - ASIGNACION DE CADA PUNTO DE PRUEBA A LA SERIE
006080*    GANADORA QUE MEJOR LO EXPLICA DENTRO DE TOLERANCIA (R4/R5).
006090     IF RETURN-CODE = ZEROS
006100        PERFORM 3000-ASIGNA-I    THRU 3000-ASIGNA-F
006110           VARYING WS-TST-IX FROM 1 BY 1
006120              UNTIL WS-TST-IX > WS-PRB-CANT
006130                 OR RETURN-CODE IS NOT EQUAL ZEROS
006140     END-IF.
006150
006160*    ETAPAS 4 Y 5 - EL LISTADO Y EL CIERRE SE EJECUTAN SIEMPRE,
006170*    AUN SI UNA ETAPA ANTERIOR DEJO RETURN-CODE DISTINTO DE CERO,
006180*    PARA QUE QUEDE CONSTANCIA IMPRESA DE HASTA DONDE SE LLEGO.
006190*    ETAPA 4 - LISTADO DE RESUMEN (SUMMARY-REPORT).
006200     PERFORM 4000-REPORTE-I    THRU 4000-REPORTE-F.
006210*    ETAPA 5 - CIERRE DE LOS SEIS ARCHIVOS DEL PASO.
006220     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
006230
006240*    RETURN-CODE QUEDA TAL COMO LO DEJO LA ETAPA QUE FALLO (SI
006250*    FALLO ALGUNA) - EL GOBACK NO LO TOCA.
006260 MAIN-PROGRAM-F.  GOBACK.
006270
006280
006290*=================================================================
006300*    1000 - APERTURA DE ARCHIVOS Y CARGA DE LOS TRES ARCHIVOS
006310*           DE ENTRADA (DATA-LOADER)
006320*=================================================================
006330 1000-INICIO-I.
006340
006350*    CADA SUB-CARGA SOLO SE INTENTA SI LA ANTERIOR TERMINO BIEN;
006360*    SI ENTRENA VINO MAL CARGADO NO TIENE SENTIDO SEGUIR LEYENDO
006370*    FNIDEAL NI PRUEBA.
006380     PERFORM 1010-ABRIR-I            THRU 1010-ABRIR-F.
006390
006400*    CARGA DE ENTRENA - SOLO SI LOS SEIS OPEN SALIERON BIEN.
006410     IF RETURN-CODE = ZEROS
006420        PERFORM 1100-CARGA-ENTRENA-I THRU 1100-CARGA-ENTRENA-F
006430     END-IF.
006440
006450*    CARGA DE FNIDEAL - SOLO SI ENTRENA CARGO BIEN.
006460     IF RETURN-CODE = ZEROS
006470        PERFORM 1200-CARGA-IDEAL-I   THRU 1200-CARGA-IDEAL-F
006480     END-IF.
006490
006500*    CARGA DE PRUEBA - SOLO SI FNIDEAL CARGO BIEN.
006510     IF RETURN-CODE = ZEROS
006520        PERFORM 1300-CARGA-PRUEBA-I  THRU 1300-CARGA-PRUEBA-F
006530     END-IF.
006540
006550 1000-INICIO-F. EXIT.
006560
006570
006580*-----------------------------------------------------------------
006590*    APERTURA DE LOS SEIS ARCHIVOS DEL PASO.  SE ABREN TODOS
006600*    AUNQUE ALGUNO FALLE, PARA QUE EL LISTADO DE ERRORES SEA
006610*    COMPLETO Y NO SE CORTE EN EL PRIMER OPEN QUE FALLA.
006620*-----------------------------------------------------------------
006630 1010-ABRIR-I.
006640
006650*    RETURN-CODE ARRANCA EN CERO - QUEDA EN 9999 SI CUALQUIERA
006660*    DE LOS SEIS OPEN SIGUIENTES FALLA.
006670     MOVE ZEROS TO RETURN-CODE.
006680
006690*    ENTRENA - ENTRADA, SOLO LECTURA.
006700     OPEN INPUT  ENTRENA.
006710     IF FS-ENTRENA IS NOT EQUAL '00'
006720        DISPLAY '*** ERROR AL ABRIR ENTRENA - FS = ' FS-ENTRENA
006730        MOVE 9999 TO RETURN-CODE
006740     END-IF.
006750
006760*    FNIDEAL - ENTRADA, SOLO LECTURA.
006770     OPEN INPUT  FNIDEAL.
006780     IF FS-FNIDEAL IS NOT EQUAL '00'
006790        DISPLAY '*** ERROR AL ABRIR FNIDEAL - FS = ' FS-FNIDEAL
006800        MOVE 9999 TO RETURN-CODE
006810     END-IF.
006820
006830*    PRUEBA - ENTRADA, SOLO LECTURA.
006840     OPEN INPUT  PRUEBA.
006850     IF FS-PRUEBA IS NOT EQUAL '00'
006860        DISPLAY '*** ERROR AL ABRIR PRUEBA - FS = ' FS-PRUEBA
006870        MOVE 9999 TO RETURN-CODE
006880     END-IF.
006890
006900*    MAPEO - SALIDA, SE REGENERA POR COMPLETO EN CADA CORRIDA.
006910     OPEN OUTPUT MAPEO.
006920     IF FS-MAPEO IS NOT EQUAL '00'
006930        DISPLAY '*** ERROR AL ABRIR MAPEO - FS = ' FS-MAPEO
006940        MOVE 9999 TO RETURN-CODE
006950     END-IF.
006960
006970*    RESUMEN - SALIDA, SE REGENERA POR COMPLETO EN CADA CORRIDA.
006980     OPEN OUTPUT RESUMEN.
006990     IF FS-RESUMEN IS NOT EQUAL '00'
007000        DISPLAY '*** ERROR AL ABRIR RESUMEN - FS = ' FS-RESUMEN
007010        MOVE 9999 TO RETURN-CODE
007020     END-IF.
007030
007040*    LISTADO - SALIDA, EL LISTADO IMPRESO DE LA CORRIDA.
007050     OPEN OUTPUT LISTADO.
007060     IF FS-LISTADO IS NOT EQUAL '00'
007070        DISPLAY '*** ERROR AL ABRIR LISTADO - FS = ' FS-LISTADO
007080        MOVE 9999 TO RETURN-CODE
007090     END-IF.
007100
007110 1010-ABRIR-F. EXIT.
007120
007130
007140*-----------------------------------------------------------------
007150*    CARGA DEL ARCHIVO ENTRENA (CUATRO SERIES DE ENTRENAMIENTO)
007160*-----------------------------------------------------------------
007170 1100-CARGA-ENTRENA-I.
007180
007190*    PATRON LEER-UNO/GUARDAR-Y-ENCADENAR, COMUN A LAS TRES
007200*    CARGAS DE ESTE PROGRAMA: SE LEE EL PRIMER REGISTRO ANTES
007210*    DEL PERFORM...UNTIL PARA QUE EL FIN DE ARCHIVO SE DETECTE
007220*    AUN CUANDO EL ARCHIVO VENGA VACIO.
007230     MOVE ZERO  TO WS-ENT-CANT.
007240     SET WS-NO-FIN-LECTURA TO TRUE.
007250
007260     PERFORM 1110-LEER-ENTRENA-I   THRU 1110-LEER-ENTRENA-F.
007270
007280     PERFORM 1120-GUARDAR-ENTRENA-I THRU 1120-GUARDAR-ENTRENA-F
007290         UNTIL WS-FIN-LECTURA OR RETURN-CODE IS NOT EQUAL ZEROS.
007300
007310     IF RETURN-CODE = ZEROS
007320        DISPLAY 'CARGA EXITOSA DE ' WS-ENT-CANT
007330                ' REGISTROS DE ENTRENAMIENTO'
007340     END-IF.
007350
007360 1100-CARGA-ENTRENA-F. EXIT.
007370
007380
007390*    LECTURA UNITARIA DE UN REGISTRO DE ENTRENA.  EL FS = '10'
007400*    (FIN DE ARCHIVO) NO ES UN ERROR - SIMPLEMENTE CIERRA LA
007410*    CARGA; CUALQUIER OTRO FS DISTINTO DE '00' SI LO ES.
007420 1110-LEER-ENTRENA-I.
007430
007440     READ ENTRENA INTO WS-REG-ENTRENA-DAT.
007450
007460     EVALUATE FS-ENTRENA
007470*          LECTURA NORMAL - SIGUE EN 1120-GUARDAR-ENTRENA-I.
007480        WHEN '00'
007490           CONTINUE
007500*          FIN DE ARCHIVO - CORTA EL PERFORM...UNTIL DE LA CARGA.
007510        WHEN '10'
007520           SET WS-FIN-LECTURA TO TRUE
007530*          CUALQUIER OTRO FS ES UN ERROR DE E/S DEL DISPOSITIVO.
007540        WHEN OTHER
007550           DISPLAY '*** ERROR DE LECTURA ENTRENA - FS = '
007560                   FS-ENTRENA
007570           MOVE 9999 TO RETURN-CODE
007580           SET WS-FIN-LECTURA TO TRUE
007590     END-EVALUATE.
007600
007610 1110-LEER-ENTRENA-F. EXIT.
007620
007630
007640*    VALIDA (REGLA R7) Y GUARDA EN LA TABLA DE TRABAJO EL
007650*    REGISTRO RECIEN LEIDO, Y ENCADENA LA PROXIMA LECTURA.
007660*    UN CAMPO NO NUMERICO ABORTA LA CARGA CON DIAGNOSTICO.
007670 1120-GUARDAR-ENTRENA-I.
007680
007690*    REGLA R7 - LAS CINCO COLUMNAS DEBEN SER NUMERICAS; CUALQUIER
007700*    CAMPO ALFABETICO O EN BLANCO ABORTA LA CARGA CON DIAGNOSTICO.
007710     IF ENT-X  NOT NUMERIC OR ENT-Y1 NOT NUMERIC
007720                            OR ENT-Y2 NOT NUMERIC
007730                            OR ENT-Y3 NOT NUMERIC
007740                            OR ENT-Y4 NOT NUMERIC
007750        DISPLAY '*** REGISTRO ENTRENA INVALIDO - ' ENT-IMAGEN
007760        MOVE 9999 TO RETURN-CODE
007770     ELSE
007780*       SE GUARDAN LOS CINCO VALORES EN LA FILA WS-ENT-CANT DE LA
007790*       TABLA DE TRABAJO (UNA FILA POR PUNTO, EN ORDEN DE LECTURA).
007800        ADD 1 TO WS-ENT-CANT
007810        MOVE ENT-X  TO WS-ENT-PT-X  (WS-ENT-CANT)
007820        MOVE ENT-Y1 TO WS-ENT-PT-Y1 (WS-ENT-CANT)
007830        MOVE ENT-Y2 TO WS-ENT-PT-Y2 (WS-ENT-CANT)
007840        MOVE ENT-Y3 TO WS-ENT-PT-Y3 (WS-ENT-CANT)
007850        MOVE ENT-Y4 TO WS-ENT-PT-Y4 (WS-ENT-CANT)
007860*       ENCADENA LA PROXIMA LECTURA - EL PERFORM...UNTIL DE
007870*       1100-CARGA-ENTRENA-I VUELVE A EVALUAR EL FIN DE ARCHIVO.
007880        PERFORM 1110-LEER-ENTRENA-I THRU 1110-LEER-ENTRENA-F
007890     END-IF.
007900
007910 1120-GUARDAR-ENTRENA-F. EXIT.
007920
007930
007940*-----------------------------------------------------------------
007950*    CARGA DEL ARCHIVO FNIDEAL (TABLA DE FUNCIONES IDEALES)
007960*-----------------------------------------------------------------
007970 1200-CARGA-IDEAL-I.
007980
007990*    MISMO PATRON QUE 1100-CARGA-ENTRENA-I; ADEMAS SE LLEVA
008000*    LA CANTIDAD DE FUNCIONES IDEALES PUBLICADAS (WS-IDE-FN-CANT)
008010*    TOMADA DEL PRIMER REGISTRO.
008020     MOVE ZERO  TO WS-IDE-CANT.
008030     MOVE ZERO  TO WS-IDE-FN-CANT.
008040     SET WS-NO-FIN-LECTURA TO TRUE.
008050
008060     PERFORM 1210-LEER-IDEAL-I    THRU 1210-LEER-IDEAL-F.
008070
008080     PERFORM 1220-GUARDAR-IDEAL-I THRU 1220-GUARDAR-IDEAL-F
008090         UNTIL WS-FIN-LECTURA OR RETURN-CODE IS NOT EQUAL ZEROS.
008100
008110*    SIN FUNCIONES IDEALES CARGADAS NO HAY NADA CONTRA QUE
008120*    COMPARAR LAS SERIES DE ENTRENAMIENTO - ES UN ERROR DE DATOS.
008130     IF RETURN-CODE = ZEROS AND WS-IDE-FN-CANT = ZERO
008140        DISPLAY '*** ARCHIVO FNIDEAL SIN FUNCIONES CARGADAS'
008150        MOVE 9999 TO RETURN-CODE
008160     END-IF.
008170
008180     IF RETURN-CODE = ZEROS
008190        DISPLAY 'CARGA EXITOSA DE ' WS-IDE-CANT
008200                ' PUNTOS DE FUNCION IDEAL'
008210     END-IF.
008220
008230 1200-CARGA-IDEAL-F. EXIT.
008240
008250
008260*    LECTURA UNITARIA DE UN REGISTRO DE FNIDEAL (MISMO PATRON
008270*    DE FS QUE LA CARGA DE ENTRENA).
008280 1210-LEER-IDEAL-I.
008290
008300     READ FNIDEAL INTO WS-REG-FNIDEAL-DAT.
008310
008320*    MISMO PATRON DE EVALUATE QUE 1110-LEER-ENTRENA-I.
008330     EVALUATE FS-FNIDEAL
008340        WHEN '00'
008350           CONTINUE
008360        WHEN '10'
008370           SET WS-FIN-LECTURA TO TRUE
008380        WHEN OTHER
008390           DISPLAY '*** ERROR DE LECTURA FNIDEAL - FS = '
008400                   FS-FNIDEAL
008410           MOVE 9999 TO RETURN-CODE
008420           SET WS-FIN-LECTURA TO TRUE
008430     END-EVALUATE.
008440
008450 1210-LEER-IDEAL-F. EXIT.
008460
008470
008480*    VALIDA (R7), GUARDA LA ABSCISA DEL PUNTO Y COPIA LAS HASTA
008490*    50 ORDENADAS DE FUNCIONES IDEALES DE ESE PUNTO A LA TABLA.
008500*    LA CANTIDAD DE FUNCIONES PUBLICADAS SE TOMA DEL PRIMER
008510*    REGISTRO LEIDO (ES CONSTANTE EN TODO EL ARCHIVO).
008520 1220-GUARDAR-IDEAL-I.
008530
008540*    SOLO SE VALIDA IDE-X (R7); LAS 50 ORDENADAS SE COPIAN TAL
008550*    CUAL VENGAN - SI FALTAN FUNCIONES EN ESTE PUNTO, LAS
008560*    POSICIONES SOBRANTES DE LA TABLA QUEDAN EN CERO.
008570     IF IDE-X NOT NUMERIC
008580        DISPLAY '*** REGISTRO FNIDEAL INVALIDO - ' IDE-IMAGEN
008590        MOVE 9999 TO RETURN-CODE
008600     ELSE
008610        ADD 1 TO WS-IDE-CANT
008620*       LA CANTIDAD DE FUNCIONES PUBLICADAS ES CONSTANTE EN TODO
008630*       EL ARCHIVO; SOLO HACE FALTA TOMARLA DEL PRIMER REGISTRO.
008640        IF WS-IDE-CANT = 1
008650           MOVE IDE-CANT-FN TO WS-IDE-FN-CANT
008660        END-IF
008670        MOVE IDE-X TO WS-IDE-PT-X (WS-IDE-CANT)
008680        PERFORM 1225-COPIAR-FUNCIONES-I
008690           THRU 1225-COPIAR-FUNCIONES-F
008700           VARYING WS-FN-IX FROM 1 BY 1 UNTIL WS-FN-IX > 50
008710        PERFORM 1210-LEER-IDEAL-I THRU 1210-LEER-IDEAL-F
008720     END-IF.
008730
008740 1220-GUARDAR-IDEAL-F. EXIT.
008750
008760
008770*    COPIA LA ORDENADA DE UNA FUNCION IDEAL (WS-FN-IX) PARA EL
008780*    PUNTO RECIEN CARGADO (WS-IDE-CANT) A LA TABLA DE TRABAJO.
008790 1225-COPIAR-FUNCIONES-I.
008800
008810     MOVE IDE-Y (WS-FN-IX)
008820        TO WS-IDE-PT-Y (WS-IDE-CANT WS-FN-IX).
008830
008840 1225-COPIAR-FUNCIONES-F. EXIT.
008850
008860
008870*-----------------------------------------------------------------
008880*    CARGA DEL ARCHIVO PRUEBA (PUNTOS A ASIGNAR)
008890*-----------------------------------------------------------------
008900 1300-CARGA-PRUEBA-I.
008910
008920*    MISMO PATRON QUE LAS DOS CARGAS ANTERIORES; ESTE ARCHIVO
008930*    NO LLEVA CONTADOR ADICIONAL PORQUE CADA REGISTRO ES UN
008940*    PUNTO DE PRUEBA INDEPENDIENTE.
008950     MOVE ZERO  TO WS-PRB-CANT.
008960     SET WS-NO-FIN-LECTURA TO TRUE.
008970
008980     PERFORM 1310-LEER-PRUEBA-I    THRU 1310-LEER-PRUEBA-F.
008990
009000     PERFORM 1320-GUARDAR-PRUEBA-I THRU 1320-GUARDAR-PRUEBA-F
009010         UNTIL WS-FIN-LECTURA OR RETURN-CODE IS NOT EQUAL ZEROS.
009020
009030     IF RETURN-CODE = ZEROS
009040        DISPLAY 'CARGA EXITOSA DE ' WS-PRB-CANT
009050                ' REGISTROS DE PRUEBA'
009060     END-IF.
009070
009080 1300-CARGA-PRUEBA-F. EXIT.
009090
009100
009110*    LECTURA UNITARIA DE UN REGISTRO DE PRUEBA (MISMO PATRON DE
009120*    FS QUE LAS OTRAS DOS CARGAS).
009130 1310-LEER-PRUEBA-I.
009140
009150     READ PRUEBA INTO WS-REG-PRUEBA-DAT.
009160
009170*    MISMO PATRON DE EVALUATE QUE LAS OTRAS DOS LECTURAS.
009180     EVALUATE FS-PRUEBA
009190        WHEN '00'
009200           CONTINUE
009210        WHEN '10'
009220           SET WS-FIN-LECTURA TO TRUE
009230        WHEN OTHER
009240           DISPLAY '*** ERROR DE LECTURA PRUEBA - FS = '
009250                   FS-PRUEBA
009260           MOVE 9999 TO RETURN-CODE
009270           SET WS-FIN-LECTURA TO TRUE
009280     END-EVALUATE.
009290
009300 1310-LEER-PRUEBA-F. EXIT.
009310
009320
009330*    VALIDA (R7) Y GUARDA EN LA TABLA DE TRABAJO EL PUNTO DE
009340*    PRUEBA RECIEN LEIDO, Y ENCADENA LA PROXIMA LECTURA.
009350 1320-GUARDAR-PRUEBA-I.
009360
009370*    REGLA R7 - AMBAS COLUMNAS DEBEN SER NUMERICAS.
009380     IF PRB-X NOT NUMERIC OR PRB-Y NOT NUMERIC
009390        DISPLAY '*** REGISTRO PRUEBA INVALIDO - ' PRB-IMAGEN
009400        MOVE 9999 TO RETURN-CODE
009410     ELSE
009420*       SE GUARDA EL PUNTO EN LA FILA WS-PRB-CANT DE LA TABLA DE
009430*       TRABAJO; CADA FILA SE RECORRE UNA VEZ EN LA ETAPA 3000.
009440        ADD 1 TO WS-PRB-CANT
009450        MOVE PRB-X TO WS-PRB-PT-X (WS-PRB-CANT)
009460        MOVE PRB-Y TO WS-PRB-PT-Y (WS-PRB-CANT)
009470        PERFORM 1310-LEER-PRUEBA-I THRU 1310-LEER-PRUEBA-F
009480     END-IF.
009490
009500 1320-GUARDAR-PRUEBA-F. EXIT.
009510
009520
009530*=================================================================
009540*    2000 - PASADA DE SELECCION (FUNCTION-MATCHER, 1RA. PASADA)
009550*           UNA ITERACION POR CADA SERIE DE ENTRENAMIENTO
009560*=================================================================
009570*    SE INICIALIZA WS-MEJOR-DESVIO A UN VALOR ALTO (MAYOR QUE
009580*    CUALQUIER SUMA DE CUADRADOS POSIBLE CON LOS RANGOS DE LA
009590*    INSTALACION) PARA QUE LA PRIMERA FUNCION PROBADA SIEMPRE
009600*    QUEDE COMO GANADORA PROVISORIA.
009610 2000-SELECCION-I.
009620
009630*    CENTINELA DE WS-MEJOR-DESVIO (MAYOR QUE CUALQUIER SUMA DE
009640*    CUADRADOS POSIBLE) Y WS-MEJOR-FN EN CERO (AUN NINGUNA
009650*    FUNCION GANADORA) ANTES DE PROBAR LA PRIMERA FUNCION IDEAL.
009660     MOVE 999999999.99999999 TO WS-MEJOR-DESVIO.
009670     MOVE ZERO               TO WS-MEJOR-FN.
009680
009690     PERFORM 2100-PROBAR-FUNCION-I THRU 2100-PROBAR-FUNCION-F
009700        VARYING WS-FN-IX FROM 1 BY 1
009710           UNTIL WS-FN-IX > WS-IDE-FN-CANT.
009720
009730*    SI NINGUNA FUNCION IDEAL QUEDO COMO GANADORA (FNIDEAL SIN
009740*    FUNCIONES UTILES PARA ESTA SERIE), SE DEJA CONSTANCIA EN EL
009750*    LISTADO CON LA LINEA DE DIAGNOSTICO Y SE ABORTA LA CORRIDA.
009760     IF WS-MEJOR-FN = ZERO
009770        DISPLAY '*** SIN FUNCION IDEAL CANDIDATA PARA ENTRENA '
009780                WS-ENT-NO
009790        MOVE SPACES TO WS-LIN-ERROR
009800        MOVE 'SIN FUNCION IDEAL CANDIDATA PARA EL ENTRENAMIENTO'
009810           TO LIN-ERR-MSG
009820        WRITE REG-LISTADO FROM WS-LIN-ERROR
009830        MOVE 9999 TO RETURN-CODE
009840     ELSE
009850*       SE DEJA CONSTANCIA DE LA GANADORA EN LA FILA WS-ENT-NO DE
009860*       WS-TABLA-SELECCION, QUE ALIMENTA LAS ETAPAS 3000 Y 4000.
009870        MOVE WS-MEJOR-FN TO WS-SEL-IDEAL-NO (WS-ENT-NO)
009880        COMPUTE WS-SEL-DESVIO-TOT (WS-ENT-NO) ROUNDED =
009890           WS-MEJOR-DESVIO
009900*       MAXDEV(T) SE CALCULA RECIEN AHORA, SOLO PARA LA FUNCION
009910*       QUE YA SE SABE GANADORA (VER NOTA DE 2200-CALC-MAXDEV-I).
009920        PERFORM 2200-CALC-MAXDEV-I THRU 2200-CALC-MAXDEV-F
009930        COMPUTE WS-SEL-DESVIO-MAX (WS-ENT-NO) ROUNDED =
009940           WS-MAXDEV-ACUM
009950        PERFORM 2900-GRABAR-RESUMEN-I THRU 2900-GRABAR-RESUMEN-F
009960        DISPLAY 'TRAINING ' WS-ENT-NO ' -> IDEAL ' WS-MEJOR-FN
009970     END-IF.
009980
009990 2000-SELECCION-F. EXIT.
010000
010010
010020*-----------------------------------------------------------------
010030*    D(T,F) = SUMA DE LOS CUADRADOS DE LOS DESVIOS (REGLA R1)
010040*    PRUEBA LA FUNCION IDEAL WS-FN-IX CONTRA LA SERIE WS-ENT-NO
010050*    Y LA COMPARA CONTRA LA MEJOR HALLADA HASTA EL MOMENTO.
010060*-----------------------------------------------------------------
010070 2100-PROBAR-FUNCION-I.
010080
010090*    ARMA LA TABLA DE INTERPOLACION PARA LA FUNCION IDEAL WS-FN-IX.
010100     PERFORM 2110-CARGAR-TABLA-FN-I THRU 2110-CARGAR-TABLA-FN-F.
010110
010120*    REINICIA EL ACUMULADOR ANTES DE RECORRER LOS PUNTOS DE LA
010130*    SERIE WS-ENT-NO CONTRA ESTA FUNCION.
010140     MOVE ZERO TO WS-DESVIO-ACUM.
010150
010160     PERFORM 2120-SUMAR-DESVIO-I THRU 2120-SUMAR-DESVIO-F
010170        VARYING WS-PT-IX FROM 1 BY 1 UNTIL WS-PT-IX > WS-ENT-CANT.
010180
010190*          REGLA R3 - MENOR ESTRICTO, GANA LA DE MENOR NUMERO
010200*          (EL < ESTRICTO HACE QUE, EN CASO DE EMPATE, LA
010210*          FUNCION YA GUARDADA -DE MENOR WS-FN-IX- SE MANTENGA).
010220     IF WS-DESVIO-ACUM < WS-MEJOR-DESVIO
010230        MOVE WS-DESVIO-ACUM TO WS-MEJOR-DESVIO
010240        MOVE WS-FN-IX       TO WS-MEJOR-FN
010250     END-IF.
010260
010270 2100-PROBAR-FUNCION-F. EXIT.
010280
010290
010300*    ARMA EN EL AREA DE COMUNICACION CON PGMINTRP LA TABLA
010310*    (X, Y) DE LA FUNCION IDEAL WS-FN-IX, PUNTO POR PUNTO.
010320 2110-CARGAR-TABLA-FN-I.
010330
010340     MOVE WS-IDE-CANT TO INT-CANT-PUNTOS.
010350
010360     PERFORM 2115-COPIAR-PUNTO-FN-I THRU 2115-COPIAR-PUNTO-FN-F
010370        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-IDE-CANT.
010380
010390 2110-CARGAR-TABLA-FN-F. EXIT.
010400
010410
010420*    COPIA UN PUNTO (X, Y) DE LA FUNCION IDEAL WS-FN-IX A LA
010430*    TABLA DE INTERPOLACION DE PGMINTRP.
010440 2115-COPIAR-PUNTO-FN-I.
010450
010460     MOVE WS-IDE-PT-X (WS-IX)          TO INT-TABLA-X (WS-IX).
010470     MOVE WS-IDE-PT-Y (WS-IX WS-FN-IX) TO INT-TABLA-Y (WS-IX).
010480
010490 2115-COPIAR-PUNTO-FN-F. EXIT.
010500
010510
010520*    SUMA AL ACUMULADOR DE DESVIO EL CUADRADO DE LA DIFERENCIA
010530*    ENTRE EL VALOR REAL DE LA SERIE Y EL VALOR INTERPOLADO DE
010540*    LA FUNCION IDEAL EN EL PUNTO WS-PT-IX (REGLA R1).  LA
010550*    INTERPOLACION (REGLA R2) SE DELEGA SIEMPRE A PGMINTRP.
010560 2120-SUMAR-DESVIO-I.
010570
010580     MOVE WS-ENT-PT-X (WS-PT-IX) TO INT-X-BUSCADO.
010590*    SE DELEGA EN PGMINTRP LA INTERPOLACION LINEAL CON CLAMP
010600*    EN LOS EXTREMOS (REGLA R2); ESTE PROGRAMA NUNCA INTERPOLA
010610*    DIRECTAMENTE.
010620     CALL WS-PGM-INTRP USING WS-AREA-INTRP.
010630
010640*    LA SERIE EN CURSO (WS-ENT-NO) DETERMINA CUAL DE LAS CUATRO
010650*    ORDENADAS DEL PUNTO DE ENTRENAMIENTO SE COMPARA.
010660     EVALUATE WS-ENT-NO
010670        WHEN 1
010680           COMPUTE WS-DIFF ROUNDED =
010690              WS-ENT-PT-Y1 (WS-PT-IX) - INT-Y-RESULTADO
010700        WHEN 2
010710           COMPUTE WS-DIFF ROUNDED =
010720              WS-ENT-PT-Y2 (WS-PT-IX) - INT-Y-RESULTADO
010730        WHEN 3
010740           COMPUTE WS-DIFF ROUNDED =
010750              WS-ENT-PT-Y3 (WS-PT-IX) - INT-Y-RESULTADO
010760        WHEN 4
010770           COMPUTE WS-DIFF ROUNDED =
010780              WS-ENT-PT-Y4 (WS-PT-IX) - INT-Y-RESULTADO
010790     END-EVALUATE.
010800
010810*    D(T,F) = SUMA DE (VALOR REAL - VALOR INTERPOLADO) AL CUADRADO,
010820*    ACUMULADA PUNTO A PUNTO (REGLA R1).
010830     COMPUTE WS-DESVIO-PTO ROUNDED = WS-DIFF * WS-DIFF.
010840     ADD WS-DESVIO-PTO TO WS-DESVIO-ACUM.
010850
010860 2120-SUMAR-DESVIO-F. EXIT.
010870
010880
010890*-----------------------------------------------------------------
010900*    MAXDEV(T) = MAYOR DESVIO PUNTUAL ABSOLUTO DE LA GANADORA
010910*    SE RECALCULA SOBRE LA FUNCION YA GANADORA, RECORRIENDO DE
010920*    NUEVO LOS PUNTOS DE LA SERIE (EVITA ACUMULAR EL MAXIMO
010930*    DURANTE LA BUSQUEDA, CUANDO TODAVIA NO SE SABE CUAL GANA).
010940*-----------------------------------------------------------------
010950 2200-CALC-MAXDEV-I.
010960
010970*    LA FUNCION GANADORA (WS-MEJOR-FN) SE RECARGA EN LA TABLA DE
010980*    INTERPOLACION - LA ULTIMA CARGADA FUE LA ULTIMA PROBADA EN
010990*    2100-PROBAR-FUNCION-I, NO NECESARIAMENTE LA GANADORA.
011000     MOVE WS-MEJOR-FN TO WS-FN-IX.
011010     PERFORM 2110-CARGAR-TABLA-FN-I THRU 2110-CARGAR-TABLA-FN-F.
011020
011030     MOVE ZERO TO WS-MAXDEV-ACUM.
011040
011050     PERFORM 2210-COMPARAR-PUNTO-I THRU 2210-COMPARAR-PUNTO-F
011060        VARYING WS-PT-IX FROM 1 BY 1 UNTIL WS-PT-IX > WS-ENT-CANT.
011070
011080 2200-CALC-MAXDEV-F. EXIT.
011090
011100
011110*    CALCULA EL DESVIO ABSOLUTO DE UN PUNTO CONTRA LA FUNCION
011120*    GANADORA Y ACTUALIZA WS-MAXDEV-ACUM SI ES EL MAYOR VISTO.
011130 2210-COMPARAR-PUNTO-I.
011140
011150*    SE BUSCA LA ORDENADA INTERPOLADA DE LA FUNCION GANADORA EN
011160*    LA ABSCISA DEL PUNTO WS-PT-IX DE LA SERIE.
011170     MOVE WS-ENT-PT-X (WS-PT-IX) TO INT-X-BUSCADO.
011180*    SE DELEGA EN PGMINTRP LA INTERPOLACION LINEAL CON CLAMP
011190*    EN LOS EXTREMOS (REGLA R2); ESTE PROGRAMA NUNCA INTERPOLA
011200*    DIRECTAMENTE.
011210     CALL WS-PGM-INTRP USING WS-AREA-INTRP.
011220
011230*    MISMO PATRON DE EVALUATE QUE 2120-SUMAR-DESVIO-I: LA SERIE
011240*    GANADORA (WS-ENT-NO, YA FIJA EN ESTE PUNTO) DETERMINA CUAL
011250*    DE LAS CUATRO ORDENADAS SE COMPARA.
011260     EVALUATE WS-ENT-NO
011270        WHEN 1
011280           COMPUTE WS-DIFF ROUNDED =
011290              WS-ENT-PT-Y1 (WS-PT-IX) - INT-Y-RESULTADO
011300        WHEN 2
011310           COMPUTE WS-DIFF ROUNDED =
011320              WS-ENT-PT-Y2 (WS-PT-IX) - INT-Y-RESULTADO
011330        WHEN 3
011340           COMPUTE WS-DIFF ROUNDED =
011350              WS-ENT-PT-Y3 (WS-PT-IX) - INT-Y-RESULTADO
011360        WHEN 4
011370           COMPUTE WS-DIFF ROUNDED =
011380              WS-ENT-PT-Y4 (WS-PT-IX) - INT-Y-RESULTADO
011390     END-EVALUATE.
011400
011410*    SE TOMA VALOR ABSOLUTO - MAXDEV ES UNA COTA DE MAGNITUD,
011420*    NO IMPORTA SI EL PUNTO QUEDO POR ARRIBA O POR ABAJO.
011430     IF WS-DIFF < ZERO
011440        COMPUTE WS-DIFF ROUNDED = WS-DIFF * -1
011450     END-IF.
011460
011470*    SOLO SE ACTUALIZA EL MAXIMO SI EL PUNTO EN CURSO LO SUPERA.
011480     IF WS-DIFF > WS-MAXDEV-ACUM
011490        MOVE WS-DIFF TO WS-MAXDEV-ACUM
011500     END-IF.
011510
011520 2210-COMPARAR-PUNTO-F. EXIT.
011530
011540
011550*-----------------------------------------------------------------
011560*    GRABACION DEL REGISTRO DE RESUMEN (RESULT-PERSISTENCE)
011570*    UN REGISTRO POR SERIE DE ENTRENAMIENTO, CON LA FUNCION
011580*    IDEAL GANADORA Y SUS DOS DESVIOS.
011590*-----------------------------------------------------------------
011600 2900-GRABAR-RESUMEN-I.
011610
011620*    LOS VALORES YA FUERON CALCULADOS Y REDONDEADOS A 4
011630*    DECIMALES EN 2000-SELECCION-I; AQUI SOLO SE TRASLADAN AL
011640*    LAYOUT DE SALIDA Y SE ESCRIBEN.
011650     MOVE WS-ENT-NO                      TO RES-ENTRENA-NO.
011660     MOVE WS-MEJOR-FN                    TO RES-IDEAL-NO.
011670     MOVE WS-SEL-DESVIO-TOT (WS-ENT-NO)  TO RES-DESVIO-TOT.
011680     MOVE WS-SEL-DESVIO-MAX (WS-ENT-NO)  TO RES-DESVIO-MAX.
011690
011700     WRITE REG-RESUMEN FROM WS-REG-RESUMEN-DAT.
011710     IF FS-RESUMEN IS NOT EQUAL '00'
011720        DISPLAY '*** ERROR AL ESCRIBIR RESUMEN - FS = '
011730                FS-RESUMEN
011740        MOVE 9999 TO RETURN-CODE
011750     END-IF.
011760
011770 2900-GRABAR-RESUMEN-F. EXIT.
011780
011790
011800*=================================================================
011810*    3000 - PASADA DE ASIGNACION (FUNCTION-MATCHER, 2DA. PASADA)
011820*           UNA ITERACION POR CADA PUNTO DE PRUEBA
011830*=================================================================
011840*    EL REGISTRO DE MAPEO SE INICIALIZA COMO "NO ASIGNADO" ANTES
011850*    DE PROBAR LAS CUATRO SERIES, Y SE GRABA SIEMPRE AL FINAL
011860*    DE LA RUTINA - ASIGNADO O NO (REGLA R6).
011870 3000-ASIGNA-I.
011880
011890*    SE DEJA EL REGISTRO PRE-ARMADO COMO "NO ASIGNADO" ANTES DE
011900*    PROBAR NINGUNA SERIE, PARA QUE 3900-GRABAR-MAPEO-I TENGA
011910*    SIEMPRE ALGO VALIDO PARA ESCRIBIR (REGLA R6).
011920     MOVE 'N'  TO MAP-ASIGNADO.
011930     MOVE ZERO TO MAP-IDEAL-NO.
011940     MOVE ZERO TO MAP-ENTRENA-NO.
011950     MOVE ZERO TO MAP-DESVIO.
011960     MOVE WS-PRB-PT-X (WS-TST-IX) TO MAP-X.
011970     MOVE WS-PRB-PT-Y (WS-TST-IX) TO MAP-Y.
011980
011990*    WS-MEJOR-TST-DESV SE INICIALIZA EN UN VALOR ALTO (MAYOR QUE
012000*    CUALQUIER UMBRAL POSIBLE) PARA QUE LA PRIMERA SERIE DENTRO
012010*    DE TOLERANCIA SIEMPRE QUEDE COMO CANDIDATA PROVISORIA.
012020     MOVE 9999.99999999 TO WS-MEJOR-TST-DESV.
012030     MOVE ZERO          TO WS-MEJOR-TST-ENT.
012040
012050     PERFORM 3100-PROBAR-ENTRENA-I THRU 3100-PROBAR-ENTRENA-F
012060        VARYING WS-ENT-NO FROM 1 BY 1 UNTIL WS-ENT-NO > 4.
012070
012080*          REGLA R5/R6 - SI HUBO UNA CANDIDATA VALIDA, SE ASIGNA
012090     IF WS-MEJOR-TST-ENT > ZERO
012100        MOVE 'Y'                                TO MAP-ASIGNADO
012110        MOVE WS-SEL-IDEAL-NO (WS-MEJOR-TST-ENT)  TO MAP-IDEAL-NO
012120        MOVE WS-MEJOR-TST-ENT                    TO
012130             MAP-ENTRENA-NO
012140        COMPUTE MAP-DESVIO ROUNDED = WS-MEJOR-TST-DESV
012150        ADD 1 TO WS-ASIG-CANT
012160     END-IF.
012170
012180     PERFORM 3900-GRABAR-MAPEO-I THRU 3900-GRABAR-MAPEO-F.
012190
012200 3000-ASIGNA-F. EXIT.
012210
012220
012230*-----------------------------------------------------------------
012240*    PRUEBA EL PUNTO CONTRA LA GANADORA DE LA SERIE WS-ENT-NO
012250*    (REGLA R4 - TOLERANCIA RAIZ DE 2)
012260*    EL UMBRAL SE RECALCULA PARA CADA SERIE PORQUE CADA UNA
012270*    TIENE SU PROPIO MAXDEV(T), GUARDADO EN WS-SEL-DESVIO-MAX.
012280*-----------------------------------------------------------------
012290 3100-PROBAR-ENTRENA-I.
012300
012310*    LA FUNCION IDEAL GANADORA DE LA SERIE WS-ENT-NO SE RECARGA
012320*    EN LA TABLA DE INTERPOLACION PARA ESTE PUNTO DE PRUEBA.
012330     MOVE WS-SEL-IDEAL-NO (WS-ENT-NO) TO WS-FN-IX.
012340     PERFORM 2110-CARGAR-TABLA-FN-I THRU 2110-CARGAR-TABLA-FN-F.
012350
012360     MOVE WS-PRB-PT-X (WS-TST-IX) TO INT-X-BUSCADO.
012370*    SE DELEGA EN PGMINTRP LA INTERPOLACION LINEAL CON CLAMP
012380*    EN LOS EXTREMOS (REGLA R2); ESTE PROGRAMA NUNCA INTERPOLA
012390*    DIRECTAMENTE.
012400     CALL WS-PGM-INTRP USING WS-AREA-INTRP.
012410
012420*    DIFERENCIA ABSOLUTA ENTRE EL PUNTO DE PRUEBA Y LA FUNCION
012430*    GANADORA DE LA SERIE EN ESA ABSCISA.
012440     COMPUTE WS-DIFF ROUNDED =
012450        WS-PRB-PT-Y (WS-TST-IX) - INT-Y-RESULTADO.
012460     IF WS-DIFF < ZERO
012470        COMPUTE WS-DIFF ROUNDED = WS-DIFF * -1
012480     END-IF.
012490
012500*    UMBRAL DE TOLERANCIA DE LA REGLA R4 PARA ESTA SERIE.
012510     COMPUTE WS-UMBRAL ROUNDED =
012520        WS-SEL-DESVIO-MAX (WS-ENT-NO) * WS-RAIZ-DOS.
012530
012540*    SOLO SE ACEPTA LA SERIE SI EL DESVIO NO SUPERA EL UMBRAL Y
012550*    ES MENOR QUE EL MEJOR VISTO HASTA AHORA PARA ESTE PUNTO
012560*    (R5 - EN CASO DE EMPATE GANA LA SERIE DE MENOR NUMERO,
012570*    PORQUE SE RECORRE 1, 2, 3, 4 Y SOLO SE REEMPLAZA CON <).
012580     IF WS-DIFF <= WS-UMBRAL
012590        IF WS-DIFF < WS-MEJOR-TST-DESV
012600           MOVE WS-DIFF   TO WS-MEJOR-TST-DESV
012610           MOVE WS-ENT-NO TO WS-MEJOR-TST-ENT
012620        END-IF
012630     END-IF.
012640
012650 3100-PROBAR-ENTRENA-F. EXIT.
012660
012670
012680*    GRABA EL REGISTRO DE MAPEO DEL PUNTO DE PRUEBA EN CURSO,
012690*    ASIGNADO O NO (REGLA R6 - SIEMPRE SE ESCRIBE UN REGISTRO).
012700 3900-GRABAR-MAPEO-I.
012710
012720*    WS-REG-MAPEO-DAT YA QUEDO ARMADO POR COMPLETO EN 3000-ASIGNA-I
012730*    (ASIGNADO O NO) ANTES DE LLEGAR A ESTE PARRAFO.
012740     WRITE REG-MAPEO FROM WS-REG-MAPEO-DAT.
012750     IF FS-MAPEO IS NOT EQUAL '00'
012760*       UN ERROR DE GRABACION DE MAPEO ABORTA LA CORRIDA - ES UN
012770*       ARCHIVO DE SALIDA OBLIGATORIO DEL PASO.
012780        DISPLAY '*** ERROR AL ESCRIBIR MAPEO - FS = ' FS-MAPEO
012790        MOVE 9999 TO RETURN-CODE
012800     END-IF.
012810
012820 3900-GRABAR-MAPEO-F. EXIT.
012830
012840
012850*=================================================================
012860*    4000 - LISTADO DE RESUMEN (SUMMARY-REPORT)
012870*    TRES PARTES: ENCABEZADO, UNA LINEA POR SERIE DE
012880*    ENTRENAMIENTO Y LOS TOTALES DE LA ASIGNACION.
012890*=================================================================
012900 4000-REPORTE-I.
012910
012920*    SE IMPRIME AUNQUE LA CORRIDA HAYA ABORTADO, PARA DEJAR
012930*    CONSTANCIA DE LO QUE SE LLEGO A PROCESAR.
012940     PERFORM 4100-ENCABEZADO-I      THRU 4100-ENCABEZADO-F.
012950
012960*    UNA LINEA POR SERIE DE ENTRENAMIENTO (1 A 4), EN EL MISMO
012970*    ORDEN EN QUE SE PROCESARON EN LA ETAPA 2000.
012980     PERFORM 4200-SECCION-TRAIN-I   THRU 4200-SECCION-TRAIN-F
012990        VARYING WS-ENT-NO FROM 1 BY 1 UNTIL WS-ENT-NO > 4.
013000
013010     PERFORM 4300-SECCION-TOTAL-I   THRU 4300-SECCION-TOTAL-F.
013020
013030 4000-REPORTE-F. EXIT.
013040
013050
013060*    BANNER Y SUBTITULO CON LA FECHA DE CORRIDA.  DESDE LA
013070*    REVISION Y2K (1999) LA FECHA SE TRAE EN FORMATO AAAAMMDD
013080*    PARA NO AMBIGUAR EL SIGLO EN EL LISTADO IMPRESO.
013090 4100-ENCABEZADO-I.
013100
013110*    27/01/1999 JCF 0165 - DESDE ESTA REVISION EL ANO SE TRAE EN  JCF1999 
013120*    4 DIGITOS (CLAUSULA YYYYMMDD DEL ACCEPT); EL RESTO DEL
013130*    ARMADO DEL SUBTITULO NO CAMBIO.
013140     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
013150     MOVE WS-FEC-DD   TO WS-FEC-ED-DD.
013160     MOVE WS-FEC-MM   TO WS-FEC-ED-MM.
013170     MOVE WS-FEC-AAAA TO WS-FEC-ED-AAAA.
013180     MOVE WS-FECHA-EDITADA TO LIN-SUB-FECHA.
013190
013200*    EL BANNER SIEMPRE ARRANCA PAGINA NUEVA (AFTER PAGE)
013210*    PORQUE ES LA PRIMERA LINEA DE CADA CORRIDA.
013220     WRITE REG-LISTADO FROM WS-LIN-BANNER
013230        AFTER PAGE.
013240     IF FS-LISTADO IS NOT EQUAL '00'
013250        MOVE 9999 TO RETURN-CODE
013260     END-IF.
013270
013280     WRITE REG-LISTADO FROM WS-LIN-SUBTITULO
013290        AFTER 2.
013300
013310 4100-ENCABEZADO-F. EXIT.
013320
013330
013340*    UNA LINEA DE DETALLE POR SERIE DE ENTRENAMIENTO, TOMADA DE
013350*    LA TABLA DE SELECCION ARMADA EN LA ETAPA 2000.
013360 4200-SECCION-TRAIN-I.
013370
013380*    LOS CUATRO CAMPOS DE LA LINEA SE TOMAN DIRECTO DE LA FILA
013390*    WS-ENT-NO DE WS-TABLA-SELECCION, ARMADA EN LA ETAPA 2000.
013400     MOVE WS-ENT-NO                      TO LIN-TRN-NO.
013410     MOVE WS-SEL-IDEAL-NO (WS-ENT-NO)    TO LIN-IDL-NO.
013420     MOVE WS-SEL-DESVIO-TOT (WS-ENT-NO)  TO LIN-TOT-DEV.
013430     MOVE WS-SEL-DESVIO-MAX (WS-ENT-NO)  TO LIN-MAX-DEV.
013440
013450*    CADA DETALLE AVANZA UNA SOLA LINEA (AFTER 1) - NO HAY CONTROL
013460*    DE SALTO DE PAGINA DENTRO DE LA SECCION (SOLO CUATRO SERIES
013470*    COMO MAXIMO).
013480     WRITE REG-LISTADO FROM WS-LIN-TRAIN
013490        AFTER 1.
013500
013510 4200-SECCION-TRAIN-F. EXIT.
013520
013530
013540*    LINEA DE TOTALES: PUNTOS DE PRUEBA PROCESADOS, ASIGNADOS
013550*    Y SIN ASIGNAR (PEDIDO DE GCIA CUANTITATIVA, VER HISTORIAL).
013560 4300-SECCION-TOTAL-I.
013570
013580*    LOS SIN ASIGNAR SE OBTIENEN POR DIFERENCIA - NO HACE FALTA
013590*    OTRO CONTADOR, YA QUE WS-ASIG-CANT SE LLEVA DESDE 3000-ASIGNA-I.
013600     COMPUTE WS-NOASIG-CANT = WS-PRB-CANT - WS-ASIG-CANT.
013610
013620     MOVE WS-PRB-CANT    TO LIN-TST-TOT.
013630     MOVE WS-ASIG-CANT   TO LIN-TST-ASIG.
013640     MOVE WS-NOASIG-CANT TO LIN-TST-NOASIG.
013650
013660*    DOS LINEAS EN BLANCO ANTES DE LOS TOTALES, PARA SEPARARLOS
013670*    VISUALMENTE DE LA ULTIMA LINEA DE DETALLE DE LA SECCION 1.
013680     WRITE REG-LISTADO FROM WS-LIN-TOTALES
013690        AFTER 2.
013700
013710*    MISMO DATO QUE LA LINEA DE TOTALES, REPETIDO EN CONSOLA PARA
013720*    QUE EL OPERADOR LO VEA SIN TENER QUE ABRIR EL LISTADO.
013730     DISPLAY 'ASIGNADOS ' WS-ASIG-CANT ' DE ' WS-PRB-CANT
013740             ' PUNTOS DE PRUEBA'.
013750
013760 4300-SECCION-TOTAL-F. EXIT.
013770
013780
013790*=================================================================
013800*    9999 - CIERRE DE ARCHIVOS Y FIN DE CORRIDA
013810*    SE CIERRAN LOS SEIS ARCHIVOS AUNQUE ALGUNO HAYA FALLADO
013820*    ANTES, PARA NO DEJAR NADA ABIERTO AL TERMINAR EL PASO.
013830*=================================================================
013840 9999-FINAL-I.
013850
013860*    SE CIERRAN LOS SEIS ARCHIVOS EN EL MISMO ORDEN EN QUE SE
013870*    ABRIERON EN 1010-ABRIR-I, POR PRACTICIDAD DE LECTURA DEL
013880*    LISTADO DE CONSOLA.
013890*    ENTRENA - PRIMER ARCHIVO ABIERTO, PRIMERO EN CERRARSE.
013900     CLOSE ENTRENA.
013910     IF FS-ENTRENA IS NOT EQUAL '00'
013920        DISPLAY '*** ERROR AL CERRAR ENTRENA - FS = '
013930                FS-ENTRENA
013940     END-IF.
013950
013960*    FNIDEAL - SEGUNDO ARCHIVO DE ENTRADA.
013970     CLOSE FNIDEAL.
013980     IF FS-FNIDEAL IS NOT EQUAL '00'
013990        DISPLAY '*** ERROR AL CERRAR FNIDEAL - FS = '
014000                FS-FNIDEAL
014010     END-IF.
014020
014030*    PRUEBA - TERCER Y ULTIMO ARCHIVO DE ENTRADA.
014040     CLOSE PRUEBA.
014050     IF FS-PRUEBA IS NOT EQUAL '00'
014060        DISPLAY '*** ERROR AL CERRAR PRUEBA - FS = '
014070                FS-PRUEBA
014080     END-IF.
014090
014100*    MAPEO - PRIMER ARCHIVO DE SALIDA.
014110     CLOSE MAPEO.
014120     IF FS-MAPEO IS NOT EQUAL '00'
014130        DISPLAY '*** ERROR AL CERRAR MAPEO - FS = ' FS-MAPEO
014140     END-IF.
014150
014160*    RESUMEN - SEGUNDO ARCHIVO DE SALIDA.
014170     CLOSE RESUMEN.
014180     IF FS-RESUMEN IS NOT EQUAL '00'
014190        DISPLAY '*** ERROR AL CERRAR RESUMEN - FS = '
014200                FS-RESUMEN
014210     END-IF.
014220
014230*    EL LISTADO SE CIERRA AL FINAL PORQUE ES EL ULTIMO ARCHIVO
014240*    ESCRITO (4000-REPORTE-I SE EJECUTA ANTES DE ESTA RUTINA).
014250     CLOSE LISTADO.
014260     IF FS-LISTADO IS NOT EQUAL '00'
014270        DISPLAY '*** ERROR AL CERRAR LISTADO - FS = '
014280                FS-LISTADO
014290     END-IF.
014300
014310*    RETURN-CODE DISTINTO DE CERO EN ESTE PUNTO QUEDA COMO
014320*    EVIDENCIA PARA EL OPERADOR DE QUE EL PASO DEBE REVISARSE
014330*    ANTES DE CONTINUAR LA CADENA DE JCL SIGUIENTE.
014340
014350     IF RETURN-CODE IS NOT EQUAL ZEROS
014360        DISPLAY '*** PGMIFSEL FINALIZA CON ERRORES - RC = '
014370                RETURN-CODE
014380     END-IF.
014390
014400 9999-FINAL-F. EXIT.
014410*****************************************************************
014420*    FIN DEL PROGRAMA PGMIFSEL                                 *
014430*    CUALQUIER MODIFICACION A ESTE FUENTE DEBE REGISTRARSE EN  *
014440*    EL HISTORIAL DEL ENCABEZADO, CON FECHA, INICIALES Y        *
014450*    NUMERO DE PEDIDO, SEGUN NORMA DEL AREA DE SISTEMAS.        *
014460*****************************************************************
